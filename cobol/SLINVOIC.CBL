000100*--------------------------------------------------------------
000200*  SLINVOIC.CBL
000300*  FILE-CONTROL entry for the incoming invoice batch file.
000400*  One physical file holds three record shapes (header, line
000500*  item, notes), told apart by the first byte - see FDINVOIC.
000600*--------------------------------------------------------------
000700*  91-04-02  LF    ORIGINAL SELECT FOR THE VOUCHER INTAKE WORK.
000800*  97-11-14  LF    RENAMED/REPURPOSED FOR INVOICE BATCH INTAKE.
000900*  99-01-08  RAM   Y2K REVIEW - NO DATE FIELDS ON THIS SELECT.
000910*  00-03-17  LF    NO CHANGE TO THIS SELECT - LOGGED SO THE SL/
000920*                  FD PAIR READS TOGETHER.  SEE FDINVOIC.CBL FOR
000930*                  THE NOTES-KEYWORD SCREEN RECORD-LAYOUT WORK.
000940*  03-08-19  MPC   REQ 4471 - ASSIGN CLAUSE SWITCHED FROM A
000950*                  LITERAL FILE NAME TO THE UPPERCASE LOGICAL
000960*                  DDNAME THE OPERATOR'S JCL ALREADY USES FOR
000970*                  THE OTHER TWO BATCH FILES - AUDITOR ASKED WHY
000980*                  THIS ONE SELECT DIDN'T MATCH SHOP STANDARD.
000990*  09-15-03  MPC   REQ 4502 - NO CHANGE TO THIS SELECT - LOGGED
000995*                  SO THE SL/FD PAIR'S HISTORY STAYS IN STEP.
001000*--------------------------------------------------------------
001100
001200    SELECT INVOICE-FILE
001300           ASSIGN TO INVOICEF
001400           ORGANIZATION IS LINE SEQUENTIAL
001500           FILE STATUS IS WS-INVOICE-FILE-STATUS.
001600
