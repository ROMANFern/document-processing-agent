000100*--------------------------------------------------------------
000200*  PL-ROUND-MONEY.CBL
000300*  Paragraph library, COPYed into invoice-validation-batch.cob
000400*  and PERFORMed against its own WORKING-STORAGE - same
000500*  convention wsdate.cbl documented for the old date routine.
000600*
000700*  VALUE RECEIVED FROM THE MAIN PROGRAM:
000800*      WM-RM-RAW-AMOUNT      - unrounded amount, 3 decimals.
000900*  VALUE RETURNED TO THE MAIN PROGRAM:
001000*      WM-RM-ROUNDED-AMOUNT  - WM-RM-RAW-AMOUNT rounded to the
001100*                              nearest cent, half-up.
001200*--------------------------------------------------------------
001300*  98-02-03  LF    ORIGINAL PARAGRAPH, WRITTEN FOR THE TAX-
001400*                  AMOUNT CHECK IN PL-RULE-VALIDATOR.CBL.
001500*  99-01-08  RAM   Y2K REVIEW - NO DATE CONTENT, NO CHANGE.
001600*  01-05-11  MPC   REQ 4471 - LINE-ITEM AMOUNT CHECK NOW USES
001700*                  THIS SAME PARAGRAPH INSTEAD OF ITS OWN
001800*                  ROUNDING LOGIC.
001810*  09-15-03  MPC   REQ 4502 - ADDED 7100/7110/7200 SO THE RULE
001820*                  VALIDATOR AND PATTERN SCREENER CAN BUILD
001830*                  ISSUE/WARNING TEXT CARRYING THE ACTUAL
001840*                  DOLLAR, QUANTITY AND DESCRIPTION VALUES
001850*                  INSTEAD OF A FIXED MESSAGE.
001900*--------------------------------------------------------------
002000
002100 7000-ROUND-MONEY-TO-CENTS.
002200     COMPUTE WM-RM-ROUNDED-AMOUNT ROUNDED =
002300             WM-RM-RAW-AMOUNT.
002400     7000-EXIT.
002500         EXIT.
002510
002520*--------------------------------------------------------------
002530*  VALUE RECEIVED FROM THE MAIN PROGRAM:
002540*      WM-MT-SOURCE-AMOUNT  - amount to render, 2 decimals.
002550*  VALUE RETURNED TO THE MAIN PROGRAM:
002560*      WM-MT-TEXT           - "$" followed by the amount, zero-
002570*                             suppressed, left-justified, blank
002580*                             filled to the right.
002590*--------------------------------------------------------------
002600 7100-BUILD-MONEY-TEXT.
002610     MOVE WM-MT-SOURCE-AMOUNT TO WM-MT-EDITED-AMOUNT.
002620     MOVE ZERO TO WM-TT-TRIM-LENGTH.
002630     INSPECT WM-MT-EDITED-AMOUNT TALLYING
002640             WM-TT-TRIM-LENGTH FOR LEADING SPACE.
002650     MOVE SPACES TO WM-MT-TEXT.
002660     STRING "$" DELIMITED BY SIZE
002670            WM-MT-EDITED-AMOUNT (WM-TT-TRIM-LENGTH + 1:)
002680                DELIMITED BY SIZE
002690         INTO WM-MT-TEXT.
002700
002710*--------------------------------------------------------------
002720*  VALUE RECEIVED FROM THE MAIN PROGRAM:
002730*      WM-QT-SOURCE-QUANTITY - quantity to render, 2 decimals.
002740*  VALUE RETURNED TO THE MAIN PROGRAM:
002750*      WM-QT-TEXT            - the quantity, zero-suppressed,
002760*                              left-justified, no dollar sign.
002770*--------------------------------------------------------------
002800 7110-BUILD-QUANTITY-TEXT.
002810     MOVE WM-QT-SOURCE-QUANTITY TO WM-QT-EDITED-QUANTITY.
002820     MOVE ZERO TO WM-TT-TRIM-LENGTH.
002830     INSPECT WM-QT-EDITED-QUANTITY TALLYING
002840             WM-TT-TRIM-LENGTH FOR LEADING SPACE.
002850     MOVE SPACES TO WM-QT-TEXT.
002860     MOVE WM-QT-EDITED-QUANTITY (WM-TT-TRIM-LENGTH + 1:)
002870         TO WM-QT-TEXT.
002880
002890*--------------------------------------------------------------
002900*  VALUE RECEIVED FROM THE MAIN PROGRAM:
002910*      WM-TT-SOURCE-TEXT   - a field, space padded on the right.
002920*  VALUE RETURNED TO THE MAIN PROGRAM:
002930*      WM-TT-TRIM-LENGTH   - length of the field with its
002940*                            trailing spaces stripped off (zero
002950*                            if the whole field is blank).
002960*--------------------------------------------------------------
003000 7200-TRIM-TRAILING-SPACES.
003010     PERFORM 7205-CHECK-ONE-TRAIL-POSITION
003020             VARYING WM-TT-TRIM-LENGTH FROM 40 BY -1
003030             UNTIL WM-TT-TRIM-LENGTH = 0
003040                OR WM-TT-SOURCE-TEXT (WM-TT-TRIM-LENGTH:1)
003050                       NOT = SPACE.
003060     7200-EXIT.
003070         EXIT.
003080
003090 7205-CHECK-ONE-TRAIL-POSITION.
003100     CONTINUE.
003110
