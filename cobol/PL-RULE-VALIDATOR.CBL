000100*--------------------------------------------------------------
000200*  PL-RULE-VALIDATOR.CBL
000300*  Paragraph library, COPYed into invoice-validation-batch.cob.
000400*  Runs the nine numbered field/math checks against the
000500*  invoice group currently sitting in WM-HEADER-WORK-AREA,
000600*  WM-LINE-ITEM-TABLE-AREA and WM-NOTES-TABLE-AREA, appending
000700*  straight into the FINAL WM-ISSUE-ENTRY / WM-WARNING-ENTRY
000800*  tables (the pattern screener appends into the separate
000900*  SCREEN-xxx tables instead - see PL-PATTERN-SCREENER.CBL -
001000*  so the merge paragraph in the main program can always put
001100*  these messages first).
001200*--------------------------------------------------------------
001300*  91-04-02  LF    GET-xxx FIELD PARAGRAPHS FIRST WRITTEN FOR
001400*                  THE VOUCHER SCREENS (SUPERSEDED).
001500*  97-11-14  LF    REBUILT AS THE NINE INVOICE VALIDATION
001600*                  CHECKS, ONE PARAGRAPH PER CHECK.
001700*  98-02-03  LF    ADDED 1400/1500 MATH CHECKS AND THE CALL
001800*                  INTO PL-ROUND-MONEY.CBL FOR THE TAX CHECK.
001900*  98-06-22  LF    ADDED 1200-CHECK-DUPLICATE AGAINST THE NEW
002000*                  WM-SEEN-INVOICE-ENTRY TABLE.
002100*  99-01-08  RAM   Y2K REVIEW - 1900-CHECK-DATES LOOKS ONLY
002200*                  FOR BLANK DATE FIELDS, NO CENTURY MATH.
002300*  01-05-11  MPC   REQ 4471 - 1700-CHECK-LINE-ITEMS NOW CALLS
002400*                  PL-ROUND-MONEY.CBL TOO, SAME AS THE TAX
002500*                  CHECK, INSTEAD OF ITS OWN COMPUTE ROUNDED.
002600*  03-08-19  MPC   ADDED 1800-CHECK-ABN-FORMAT AFTER THE ABN
002700*                  FIELD WAS WIDENED ON FDINVOIC.CBL.
002800*  09-15-03  MPC   REQ 4502 - AUDIT FINDING.  1100 WAS FLAGGING
002900*                  BLANK INVOICE DATE AND BLANK CUSTOMER NAME AS
003000*                  CRITICAL ISSUES - NEITHER IS A REQUIRED FIELD,
003100*                  DATE IS ALREADY COVERED AS A WARNING BY 1900.
003200*                  REMOVED BOTH.  1400 (TAX) AND 1800 (ABN) WERE
003300*                  ADDING TO THE ISSUE COUNT WHEN THEY SHOULD BE
003400*                  WARNINGS ONLY - MOVED TO WM-WARNING-ENTRY.
003500*                  1800 NOW SKIPS THE DIGIT COUNT ENTIRELY WHEN
003600*                  THE ABN IS BLANK INSTEAD OF FLAGGING IT AS A
003700*                  BAD 11-DIGIT FORMAT.  EVERY MESSAGE BELOW NOW
003800*                  CARRIES THE ACTUAL INVOICE NUMBER, DOLLAR
003900*                  AMOUNTS, DESCRIPTION OR ABN INSTEAD OF A
004000*                  FIXED TEXT, USING THE NEW 7100/7110/7200
004100*                  PARAGRAPHS IN PL-ROUND-MONEY.CBL.
004200*--------------------------------------------------------------
004300
004400 2000-RUN-RULE-VALIDATOR.
004500     PERFORM 1100-CHECK-REQUIRED-FIELDS.
004600     PERFORM 1200-CHECK-DUPLICATE.
004700     PERFORM 1300-CHECK-SUBTOTAL-MATH.
004800     PERFORM 1400-CHECK-TAX-MATH.
004900     PERFORM 1500-CHECK-TOTAL-MATH.
005000     PERFORM 1600-CHECK-HIGH-VALUE-INVOICE.
005100     PERFORM 1700-CHECK-LINE-ITEMS THRU 1700-EXIT.
005200     PERFORM 1800-CHECK-ABN-FORMAT.
005300     PERFORM 1900-CHECK-DATES.
005400     2000-EXIT.
005500         EXIT.
005600
005700*--------------------------------------------------- CHECK 1 --
005800*  ONLY THREE FIELDS ON THE HEADER ARE TRUE MUST-HAVES - THE
005900*  INVOICE NUMBER (WE KEY EVERYTHING ELSE OFF IT, INCLUDING THE
006000*  DUPLICATE CHECK BELOW), THE VENDOR NAME (WHO GETS PAID), AND
006100*  A NON-ZERO TOTAL.  BLANK DATES AND A BLANK CUSTOMER NAME ARE
006200*  NOT TREATED AS CRITICAL HERE - SEE THE REQ 4502 NOTE ABOVE.
006300 1100-CHECK-REQUIRED-FIELDS.
006400     IF WM-INVOICE-NUMBER = SPACES
006500         ADD 1 TO WM-ISSUE-COUNT
006600         MOVE "Missing invoice number"
006700             TO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
006800     END-IF.
006900     IF WM-VENDOR-NAME = SPACES
007000         ADD 1 TO WM-ISSUE-COUNT
007100         MOVE "Missing vendor name"
007200             TO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
007300     END-IF.
007400     IF WM-TOTAL-AMOUNT = ZERO
007500         ADD 1 TO WM-ISSUE-COUNT
007600         MOVE "Missing total amount"
007700             TO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
007800     END-IF.
007900
008000*--------------------------------------------------- CHECK 2 --
008100*  WE ARE A SINGLE-BATCH VALIDATOR, NOT THE MASTER A/P FILE, SO
008200*  "DUPLICATE" HERE ONLY MEANS SEEN EARLIER IN THIS SAME RUN.
008300*  WM-SEEN-INVOICE-ENTRY IS A IN-MEMORY TABLE WE BUILD AS WE GO -
008400*  THE 5000 CAP KEEPS A RUNAWAY BATCH FROM BLOWING THE TABLE; A
008500*  BATCH BIGGER THAN THAT STOPS CATCHING DUPLICATES PAST #5000
008600*  RATHER THAN ABEND, WHICH THE SHOP DECIDED WAS THE SAFER FAILURE.
008700 1200-CHECK-DUPLICATE.
008800     MOVE "N" TO WM-DUPLICATE-FOUND-SWITCH.
008900     PERFORM 1205-CHECK-ONE-SEEN-ENTRY
009000             VARYING WM-SUB-1 FROM 1 BY 1
009100             UNTIL WM-SUB-1 > WM-SEEN-COUNT.
009200     IF WM-DUPLICATE-WAS-FOUND
009300         ADD 1 TO WM-ISSUE-COUNT
009400         MOVE WM-INVOICE-NUMBER TO WM-TT-SOURCE-TEXT
009500         PERFORM 7200-TRIM-TRAILING-SPACES
009600*          TRIM FIRST SO THE MESSAGE DOESN'T TRAIL OFF INTO A
009700*          FIELD FULL OF SPACES - SEE PL-ROUND-MONEY.CBL.
009800         IF WM-TT-TRIM-LENGTH > ZERO
009900             STRING "DUPLICATE: Invoice " DELIMITED BY SIZE
010000                    WM-TT-SOURCE-TEXT (1:WM-TT-TRIM-LENGTH)
010100                        DELIMITED BY SIZE
010200                    " already processed" DELIMITED BY SIZE
010300                 INTO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
010400         ELSE
010500             MOVE "DUPLICATE: Invoice already processed"
010600                 TO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
010700         END-IF
010800     ELSE
010900*          NOT A DUPLICATE - REMEMBER IT SO A LATER INVOICE IN
011000*          THIS SAME BATCH CAN BE CAUGHT AGAINST IT.
011100         IF WM-SEEN-COUNT < 5000
011200             ADD 1 TO WM-SEEN-COUNT
011300             MOVE WM-INVOICE-NUMBER
011400                 TO WM-SEEN-INVOICE-ENTRY (WM-SEEN-COUNT)
011500         END-IF
011600     END-IF.
011700
011800*  ONE PASS OF THE SEEN-TABLE SEARCH, CALLED ONCE PER TABLE ROW
011900*  BY THE PERFORM...VARYING ABOVE - NO BREAK-OUT-EARLY GO TO,
012000*  SO THIS KEEPS SCANNING EVEN AFTER A HIT (TABLE IS SMALL
012100*  ENOUGH THAT THE WASTED COMPARES DON'T MATTER).
012200 1205-CHECK-ONE-SEEN-ENTRY.
012300     IF WM-SEEN-INVOICE-ENTRY (WM-SUB-1) = WM-INVOICE-NUMBER
012400         MOVE "Y" TO WM-DUPLICATE-FOUND-SWITCH
012500     END-IF.
012600
012700*--------------------------------------------------- CHECK 3 --
012800*  ADD UP THE LINE ITEMS OURSELVES AND COMPARE TO THE HEADER'S
012900*  OWN SUBTOTAL FIELD - A MISMATCH MEANS THE VENDOR'S BILLING
013000*  SYSTEM DROPPED OR DOUBLE-COUNTED A LINE SOMEWHERE.
013100 1300-CHECK-SUBTOTAL-MATH.
013200     MOVE ZERO TO WM-COMPUTED-SUBTOTAL.
013300     PERFORM 1305-ADD-ONE-LINE-AMOUNT
013400             VARYING WM-SUB-1 FROM 1 BY 1
013500             UNTIL WM-SUB-1 > WM-LINE-COUNT.
013600*      NO ABS FUNCTION IN THIS COMPILER'S SUBSET - THE SHOP'S
013700*      STANDARD WAY OF GETTING AN UNSIGNED DIFFERENCE IS TO TEST
013800*      WHICH SIDE IS BIGGER FIRST AND SUBTRACT THE SMALL ONE FROM
013900*      THE BIG ONE.  SAME TWO-WAY COMPUTE SHOWS UP IN CHECKS 4,
014000*      5 AND 7 BELOW.
014100     IF WM-COMPUTED-SUBTOTAL < WM-SUBTOTAL
014200         COMPUTE WM-MONEY-DIFFERENCE =
014300                 WM-SUBTOTAL - WM-COMPUTED-SUBTOTAL
014400     ELSE
014500         COMPUTE WM-MONEY-DIFFERENCE =
014600                 WM-COMPUTED-SUBTOTAL - WM-SUBTOTAL
014700     END-IF.
014800*      WM-MONEY-TOLERANCE (SET IN THE WORKING-STORAGE CONSTANTS)
014900*      ABSORBS A PENNY OF ROUNDING NOISE ACROSS MANY LINE ITEMS -
015000*      WITHOUT IT A PERFECTLY GOOD INVOICE WOULD TRIP THIS CHECK
015100*      JUST FROM ACCUMULATED FRACTIONAL-CENT ROUNDING.
015200     IF WM-MONEY-DIFFERENCE > WM-MONEY-TOLERANCE
015300         ADD 1 TO WM-ISSUE-COUNT
015400         MOVE WM-COMPUTED-SUBTOTAL TO WM-MT-SOURCE-AMOUNT
015500         PERFORM 7100-BUILD-MONEY-TEXT
015600         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
015700         MOVE WM-SUBTOTAL TO WM-MT-SOURCE-AMOUNT
015800         PERFORM 7100-BUILD-MONEY-TEXT
015900         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-2
016000         STRING "Subtotal mismatch: Line items sum to "
016100                    DELIMITED BY SIZE
016200                WM-MSG-AMOUNT-1 DELIMITED BY SPACE
016300                " but subtotal is " DELIMITED BY SIZE
016400                WM-MSG-AMOUNT-2 DELIMITED BY SPACE
016500             INTO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
016600     END-IF.
016700
016800*  ACCUMULATOR PARAGRAPH FOR THE PERFORM...VARYING ABOVE - ONE
016900*  CALL PER LINE ITEM ROW, SAME SHAPE AS 1205 AND 1805 BELOW.
017000 1305-ADD-ONE-LINE-AMOUNT.
017100     ADD WM-LI-AMOUNT (WM-SUB-1) TO WM-COMPUTED-SUBTOTAL.
017200
017300*--------------------------------------------------- CHECK 4 --
017400*  RECOMPUTE THE TAX AT THE STANDARD GST RATE (WM-GST-RATE, SET
017500*  UP IN WORKING-STORAGE) AND COMPARE TO WHAT THE VENDOR BILLED.
017600*  THIS ONLY ADDS A WARNING, NOT AN ISSUE - A VENDOR CAN BE
017700*  EXEMPT OR CHARGE A DIFFERENT RATE FOR LEGITIMATE REASONS, SO
017800*  A/P WANTS A FLAG TO LOOK AT, NOT AN AUTOMATIC REJECT (REQ 4502).
017900 1400-CHECK-TAX-MATH.
018000     COMPUTE WM-RM-RAW-AMOUNT = WM-SUBTOTAL * WM-GST-RATE.
018100*      7000-ROUND-MONEY-TO-CENTS (IN PL-ROUND-MONEY.CBL) DOES THE
018200*      ROUNDED HALF-CENT-UP WORK SO EVERY CHECK IN THIS PROGRAM
018300*      ROUNDS MONEY THE SAME WAY THE MAIN PROGRAM DOES.
018400     PERFORM 7000-ROUND-MONEY-TO-CENTS.
018500     MOVE WM-RM-ROUNDED-AMOUNT TO WM-EXPECTED-TAX.
018600     IF WM-EXPECTED-TAX < WM-TAX-AMOUNT
018700         COMPUTE WM-MONEY-DIFFERENCE =
018800                 WM-TAX-AMOUNT - WM-EXPECTED-TAX
018900     ELSE
019000         COMPUTE WM-MONEY-DIFFERENCE =
019100                 WM-EXPECTED-TAX - WM-TAX-AMOUNT
019200     END-IF.
019300     IF WM-MONEY-DIFFERENCE > WM-MONEY-TOLERANCE
019400         ADD 1 TO WM-WARNING-COUNT
019500         MOVE WM-TAX-AMOUNT TO WM-MT-SOURCE-AMOUNT
019600         PERFORM 7100-BUILD-MONEY-TEXT
019700         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
019800         MOVE WM-EXPECTED-TAX TO WM-MT-SOURCE-AMOUNT
019900         PERFORM 7100-BUILD-MONEY-TEXT
020000         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-2
020100         STRING "Tax amount " DELIMITED BY SIZE
020200                WM-MSG-AMOUNT-1 DELIMITED BY SPACE
020300                " doesn't match expected 10% GST of "
020400                    DELIMITED BY SIZE
020500                WM-MSG-AMOUNT-2 DELIMITED BY SPACE
020600             INTO WM-WARNING-ENTRY (WM-WARNING-COUNT)
020700     END-IF.
020800
020900*--------------------------------------------------- CHECK 5 --
021000*  INDEPENDENT OF CHECK 4 ABOVE ON PURPOSE - THIS CHECK USES THE
021100*  TAX AMOUNT AS BILLED, NOT THE RECOMPUTED EXPECTED TAX, SO A
021200*  VENDOR CHARGING A NON-STANDARD TAX RATE STILL PASSES THIS
021300*  CHECK AS LONG AS SUBTOTAL + THEIR OWN TAX = THEIR OWN TOTAL.
021400 1500-CHECK-TOTAL-MATH.
021500*      NO ROUNDING CALL NEEDED HERE - WE'RE ADDING TWO AMOUNTS
021600*      THAT ARE ALREADY IN PENNIES, NOT RECOMPUTING ONE FROM A
021700*      RATE, SO THERE'S NOTHING TO ROUND.
021800     COMPUTE WM-EXPECTED-TOTAL = WM-SUBTOTAL + WM-TAX-AMOUNT.
021900     IF WM-EXPECTED-TOTAL < WM-TOTAL-AMOUNT
022000         COMPUTE WM-MONEY-DIFFERENCE =
022100                 WM-TOTAL-AMOUNT - WM-EXPECTED-TOTAL
022200     ELSE
022300         COMPUTE WM-MONEY-DIFFERENCE =
022400                 WM-EXPECTED-TOTAL - WM-TOTAL-AMOUNT
022500     END-IF.
022600     IF WM-MONEY-DIFFERENCE > WM-MONEY-TOLERANCE
022700         ADD 1 TO WM-ISSUE-COUNT
022800         MOVE WM-SUBTOTAL TO WM-MT-SOURCE-AMOUNT
022900         PERFORM 7100-BUILD-MONEY-TEXT
023000         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
023100         MOVE WM-TAX-AMOUNT TO WM-MT-SOURCE-AMOUNT
023200         PERFORM 7100-BUILD-MONEY-TEXT
023300         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-2
023400         MOVE WM-EXPECTED-TOTAL TO WM-MT-SOURCE-AMOUNT
023500         PERFORM 7100-BUILD-MONEY-TEXT
023600         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-3
023700         MOVE WM-TOTAL-AMOUNT TO WM-MT-SOURCE-AMOUNT
023800         PERFORM 7100-BUILD-MONEY-TEXT
023900         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-4
024000*          FOUR SEPARATE 7100-BUILD-MONEY-TEXT CALLS BECAUSE
024100*          THE MESSAGE SPELLS OUT THE WHOLE EQUATION - SUBTOTAL
024200*          PLUS TAX EQUALS EXPECTED TOTAL, AGAINST WHAT THE
024300*          INVOICE ACTUALLY SHOWS - SO A/P CAN SEE AT A GLANCE
024400*          WHICH SIDE OF THE ADDITION IS OFF.
024500         STRING "Total mismatch: " DELIMITED BY SIZE
024600                WM-MSG-AMOUNT-1 DELIMITED BY SPACE
024700                " + " DELIMITED BY SIZE
024800                WM-MSG-AMOUNT-2 DELIMITED BY SPACE
024900                " = " DELIMITED BY SIZE
025000                WM-MSG-AMOUNT-3 DELIMITED BY SPACE
025100                ", but total shows " DELIMITED BY SIZE
025200                WM-MSG-AMOUNT-4 DELIMITED BY SPACE
025300             INTO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
025400     END-IF.
025500
025600*--------------------------------------------------- CHECK 6 --
025700*  NOTHING WRONG WITH A $50,000+ INVOICE MATHEMATICALLY - THIS IS
025800*  JUST A HEADS-UP SO A SUPERVISOR EYEBALLS THE BIG-DOLLAR ONES
025900*  BEFORE THE CHECK RUN GOES OUT, NOT A DATA-QUALITY FINDING.
026000 1600-CHECK-HIGH-VALUE-INVOICE.
026100     IF WM-TOTAL-AMOUNT > WM-HIGH-VALUE-THRESHOLD
026200         ADD 1 TO WM-WARNING-COUNT
026300         MOVE WM-TOTAL-AMOUNT TO WM-MT-SOURCE-AMOUNT
026400         PERFORM 7100-BUILD-MONEY-TEXT
026500         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
026600         STRING "HIGH VALUE: Total " DELIMITED BY SIZE
026700                WM-MSG-AMOUNT-1 DELIMITED BY SPACE
026800                " exceeds $50,000.00 threshold" DELIMITED BY SIZE
026900             INTO WM-WARNING-ENTRY (WM-WARNING-COUNT)
027000     END-IF.
027100
027200*--------------------------------------------------- CHECK 7 --
027300*  TWO SEPARATE QUESTIONS PER LINE, BOTH HANDLED IN 1705 BELOW:
027400*  DOES QUANTITY TIMES UNIT PRICE EQUAL THE LINE AMOUNT BILLED,
027500*  AND IS THE LINE ITSELF OVER THE PER-LINE REVIEW THRESHOLD.
027600 1700-CHECK-LINE-ITEMS.
027700     PERFORM 1705-CHECK-ONE-LINE-ITEM THRU 1705-EXIT
027800             VARYING WM-SUB-1 FROM 1 BY 1
027900             UNTIL WM-SUB-1 > WM-LINE-COUNT.
028000     1700-EXIT.
028100         EXIT.
028200
028300*  REQ 4471 SWITCHED THIS TO CALL THE SAME 7000-ROUND-MONEY-TO-
028400*  CENTS PARAGRAPH THE TAX CHECK USES INSTEAD OF ITS OWN COMPUTE
028500*  ROUNDED, SO A LINE ITEM AND THE TAX LINE ROUND THE SAME WAY.
028600 1705-CHECK-ONE-LINE-ITEM.
028700     COMPUTE WM-RM-RAW-AMOUNT =
028800             WM-LI-QUANTITY (WM-SUB-1) *
028900             WM-LI-UNIT-PRICE (WM-SUB-1).
029000     PERFORM 7000-ROUND-MONEY-TO-CENTS.
029100     MOVE WM-RM-ROUNDED-AMOUNT TO WM-EXPECTED-LINE-AMOUNT.
029200     IF WM-EXPECTED-LINE-AMOUNT < WM-LI-AMOUNT (WM-SUB-1)
029300         COMPUTE WM-MONEY-DIFFERENCE =
029400             WM-LI-AMOUNT (WM-SUB-1) - WM-EXPECTED-LINE-AMOUNT
029500     ELSE
029600         COMPUTE WM-MONEY-DIFFERENCE =
029700             WM-EXPECTED-LINE-AMOUNT - WM-LI-AMOUNT (WM-SUB-1)
029800     END-IF.
029900*      SAME TOLERANCE CUSHION AS CHECK 3 - A FRACTIONAL-CENT
030000*      ROUNDING DIFFERENCE ON A SINGLE LINE SHOULDN'T SHOW UP
030100*      AS AN ISSUE.
030200     IF WM-MONEY-DIFFERENCE > WM-MONEY-TOLERANCE
030300         ADD 1 TO WM-ISSUE-COUNT
030400         MOVE WM-LI-DESCRIPTION (WM-SUB-1) TO WM-TT-SOURCE-TEXT
030500         PERFORM 7200-TRIM-TRAILING-SPACES
030600         MOVE WM-LI-QUANTITY (WM-SUB-1) TO WM-QT-SOURCE-QUANTITY
030700*          7110-BUILD-QUANTITY-TEXT TURNS THE PACKED QUANTITY
030800*          INTO DISPLAY DIGITS WITH NO LEADING ZEROES - SAME
030900*          IDEA AS 7100-BUILD-MONEY-TEXT BELOW BUT FOR A BARE
031000*          COUNT, NOT A DOLLAR AMOUNT.
031100         PERFORM 7110-BUILD-QUANTITY-TEXT
031200         MOVE WM-QT-TEXT TO WM-MSG-QUANTITY-TEXT
031300         MOVE WM-LI-UNIT-PRICE (WM-SUB-1) TO WM-MT-SOURCE-AMOUNT
031400         PERFORM 7100-BUILD-MONEY-TEXT
031500         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
031600         MOVE WM-EXPECTED-LINE-AMOUNT TO WM-MT-SOURCE-AMOUNT
031700         PERFORM 7100-BUILD-MONEY-TEXT
031800         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-2
031900         MOVE WM-LI-AMOUNT (WM-SUB-1) TO WM-MT-SOURCE-AMOUNT
032000         PERFORM 7100-BUILD-MONEY-TEXT
032100         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-3
032200         IF WM-TT-TRIM-LENGTH > ZERO
032300             STRING "Line item math error: '" DELIMITED BY SIZE
032400                    WM-TT-SOURCE-TEXT (1:WM-TT-TRIM-LENGTH)
032500                        DELIMITED BY SIZE
032600                    "' - " DELIMITED BY SIZE
032700                    WM-MSG-QUANTITY-TEXT DELIMITED BY SPACE
032800                    " x " DELIMITED BY SIZE
032900                    WM-MSG-AMOUNT-1 DELIMITED BY SPACE
033000                    " = " DELIMITED BY SIZE
033100                    WM-MSG-AMOUNT-2 DELIMITED BY SPACE
033200                    ", but shows " DELIMITED BY SIZE
033300                    WM-MSG-AMOUNT-3 DELIMITED BY SPACE
033400                 INTO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
033500         ELSE
033600             STRING "Line item math error: '' - " DELIMITED BY SIZE
033700                    WM-MSG-QUANTITY-TEXT DELIMITED BY SPACE
033800                    " x " DELIMITED BY SIZE
033900                    WM-MSG-AMOUNT-1 DELIMITED BY SPACE
034000                    " = " DELIMITED BY SIZE
034100                    WM-MSG-AMOUNT-2 DELIMITED BY SPACE
034200                    ", but shows " DELIMITED BY SIZE
034300                    WM-MSG-AMOUNT-3 DELIMITED BY SPACE
034400                 INTO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
034500         END-IF
034600     END-IF.
034700*      SECOND, INDEPENDENT TEST ON THE SAME LINE - A LINE CAN
034800*      BE MATH-CORRECT AND STILL BE BIG ENOUGH TO WARRANT A
034900*      SECOND LOOK, SO THIS RUNS EVEN WHEN THE MATH CHECK ABOVE
035000*      FOUND NOTHING WRONG.
035100     IF WM-LI-AMOUNT (WM-SUB-1) > WM-LINE-ITEM-THRESHOLD
035200         ADD 1 TO WM-WARNING-COUNT
035300         MOVE WM-LI-DESCRIPTION (WM-SUB-1) TO WM-TT-SOURCE-TEXT
035400         PERFORM 7200-TRIM-TRAILING-SPACES
035500         MOVE WM-LI-AMOUNT (WM-SUB-1) TO WM-MT-SOURCE-AMOUNT
035600         PERFORM 7100-BUILD-MONEY-TEXT
035700         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
035800         IF WM-TT-TRIM-LENGTH > ZERO
035900             STRING "High value line item: '" DELIMITED BY SIZE
036000                    WM-TT-SOURCE-TEXT (1:WM-TT-TRIM-LENGTH)
036100                        DELIMITED BY SIZE
036200                    "' = " DELIMITED BY SIZE
036300                    WM-MSG-AMOUNT-1 DELIMITED BY SPACE
036400                 INTO WM-WARNING-ENTRY (WM-WARNING-COUNT)
036500         ELSE
036600             STRING "High value line item: '' = " DELIMITED BY SIZE
036700                    WM-MSG-AMOUNT-1 DELIMITED BY SPACE
036800                 INTO WM-WARNING-ENTRY (WM-WARNING-COUNT)
036900         END-IF
037000     END-IF.
037100     1705-EXIT.
037200         EXIT.
037300
037400*--------------------------------------------------- CHECK 8 --
037500*  THE ABN FIELD IS DISPLAYED WITH SPACES BETWEEN THE GROUPS
037600*  (XX XXX XXX XXX) SO WE CAN'T JUST TEST PIC OR FIELD LENGTH -
037700*  WE COUNT HOW MANY OF THE 14 POSITIONS ARE NUMERIC AND COMPARE
037800*  TO WM-ABN-DIGIT-COUNT (11, SET IN WORKING-STORAGE).  REQ 4502
037900*  MADE THIS SKIP ENTIRELY ON A BLANK ABN INSTEAD OF FLAGGING A
038000*  BLANK AS A BAD FORMAT - NOT EVERY VENDOR HAS ONE ON FILE.
038100 1800-CHECK-ABN-FORMAT.
038200     IF WM-VENDOR-ABN NOT = SPACES
038300         MOVE ZERO TO WM-DIGIT-COUNT
038400         PERFORM 1805-CHECK-ONE-ABN-POSITION
038500                 VARYING WM-SUB-1 FROM 1 BY 1
038600                 UNTIL WM-SUB-1 > 14
038700         IF WM-DIGIT-COUNT NOT = WM-ABN-DIGIT-COUNT
038800             ADD 1 TO WM-WARNING-COUNT
038900             MOVE WM-VENDOR-ABN TO WM-TT-SOURCE-TEXT
039000             PERFORM 7200-TRIM-TRAILING-SPACES
039100             IF WM-TT-TRIM-LENGTH > ZERO
039200                 STRING "ABN format may be invalid: "
039300                            DELIMITED BY SIZE
039400                        WM-TT-SOURCE-TEXT (1:WM-TT-TRIM-LENGTH)
039500                            DELIMITED BY SIZE
039600                     INTO WM-WARNING-ENTRY (WM-WARNING-COUNT)
039700             ELSE
039800                 MOVE "ABN format may be invalid"
039900                     TO WM-WARNING-ENTRY (WM-WARNING-COUNT)
040000             END-IF
040100         END-IF
040200     END-IF.
040300
040400*  ONE CALL PER CHARACTER POSITION IN THE 14-BYTE ABN FIELD -
040500*  SPACES AND DASHES FALL THROUGH WITHOUT ADDING TO THE COUNT.
040600 1805-CHECK-ONE-ABN-POSITION.
040700     IF WM-VENDOR-ABN (WM-SUB-1:1) IS NUMERIC
040800         ADD 1 TO WM-DIGIT-COUNT
040900     END-IF.
041000
041100*--------------------------------------------------- CHECK 9 --
041200*  Y2K REVIEW (99-01-08) CONFIRMED THERE'S NO CENTURY MATH HERE -
041300*  THIS CHECK ONLY LOOKS FOR A BLANK DATE FIELD, NOT A BAD ONE,
041400*  SO IT STAYS A WARNING: A MISSING DATE DOESN'T BLOCK PAYMENT,
041500*  IT JUST MEANS A/P HAS TO CHASE THE VENDOR FOR IT LATER.
041600 1900-CHECK-DATES.
041700     IF WM-INVOICE-DATE = SPACES OR WM-DUE-DATE = SPACES
041800         ADD 1 TO WM-WARNING-COUNT
041900         MOVE "Missing date information"
042000             TO WM-WARNING-ENTRY (WM-WARNING-COUNT)
042100     END-IF.
042200
