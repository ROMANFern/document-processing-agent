000100*--------------------------------------------------------------
000200*  WSINVMSG.CBL
000300*  Shared WORKING-STORAGE for the invoice validation batch.
000400*  Holds the header fields copied out of IH-INVOICE-HEADER-
000500*  RECORD before the next READ overlays them, the line-item
000600*  and notes tables built up while a group is being read, the
000700*  running duplicate-invoice-number list, the issue/warning
000800*  message tables PL-RULE-VALIDATOR.CBL and
000900*  PL-PATTERN-SCREENER.CBL build into, and the batch's control
001000*  totals and business-rule constants.
001100*--------------------------------------------------------------
001200*  97-11-14  LF    ORIGINAL WORKING STORAGE, HEADER WORK AREA
001300*                  AND LINE ITEM TABLE ONLY.
001400*  98-02-03  LF    ADDED NOTES TABLE AND THE CONCATENATED/
001500*                  UPPERCASE NOTES BUFFERS FOR THE SCREENER.
001600*  98-06-22  LF    ADDED THE DUPLICATE-INVOICE-NUMBER TABLE -
001700*                  REQ FROM AP SUPERVISOR AFTER TWO INVOICES
001800*                  WITH THE SAME NUMBER WERE BOTH PAID.
001900*  99-01-08  RAM   Y2K REVIEW - DATES STAY X(10) TEXT, NO
002000*                  WINDOWING LOGIC NEEDED IN THIS COPYBOOK.
002100*  01-05-11  MPC   REQ 4471 - SPLIT ISSUE/WARNING TABLES INTO
002200*                  FINAL AND SCREEN-PENDING SETS SO THE
002300*                  VALIDATOR MESSAGES ALWAYS MERGE AHEAD OF
002400*                  THE SCREENER MESSAGES.
002500*  03-08-19  MPC   WIDENED WM-VENDOR-ABN TO X(14).
002600*  09-15-03  MPC   REQ 4502 - DROPPED WM-INVOICES-WARNING, THE
002700*                  STATUS FIELD IS VALID/INVALID ONLY NOW.  ADDED
002800*                  THE MONEY/QUANTITY/TEXT-TRIM PARAMETER AREAS
002900*                  SO THE VALIDATOR AND SCREENER CAN BUILD
003000*                  MESSAGE TEXT CARRYING THE ACTUAL FIELD VALUES.
003100*--------------------------------------------------------------
003200
003300*  ONE 2-BYTE FILE STATUS PER OPEN FILE - CHECKED AFTER EVERY
003400*  OPEN/READ/WRITE/CLOSE IN THE MAIN PROGRAM'S I/O PARAGRAPHS.
003500 01  WM-FILE-STATUS-AREA.
003600     05  WS-INVOICE-FILE-STATUS     PIC X(02).
003700         88  WM-INVOICE-FILE-OK      VALUE "00".
003800         88  WM-INVOICE-FILE-EOF     VALUE "10".
003900     05  WS-RESULTS-FILE-STATUS     PIC X(02).
004000         88  WM-RESULTS-FILE-OK      VALUE "00".
004100     05  WS-REPORT-FILE-STATUS      PIC X(02).
004200         88  WM-REPORT-FILE-OK       VALUE "00".
004300     05  FILLER                     PIC X(04).
004400
004500*  SAVED OFF WM-CURRENT-RECORD-TYPE-AREA'S RECORD-TYPE BYTE RIGHT
004600*  AFTER THE READ SO THE MAIN PROGRAM KNOWS WHICH OF THE THREE
004700*  FDINVOIC.CBL LAYOUTS (H/D/N) IT JUST PULLED IN.
004800 01  WM-RECORD-TYPE-AREA.
004900     05  WM-CURRENT-RECORD-TYPE     PIC X(01).
005000         88  WM-TYPE-IS-HEADER       VALUE "H".
005100         88  WM-TYPE-IS-DETAIL       VALUE "D".
005200         88  WM-TYPE-IS-NOTES        VALUE "N".
005300     05  FILLER                     PIC X(05).
005400*  THE INVOICE GROUP CURRENTLY BEING VALIDATED - MOVED OUT OF
005500*  IH-INVOICE-HEADER-RECORD ON THE "H" READ SO IT SURVIVES THE
005600*  DETAIL AND NOTES READS THAT FOLLOW IT IN THE SAME GROUP.
005700 01  WM-HEADER-WORK-AREA.
005800     05  WM-INVOICE-NUMBER          PIC X(20).
005900     05  WM-INVOICE-DATE            PIC X(10).
006000     05  WM-DUE-DATE                PIC X(10).
006100     05  WM-VENDOR-NAME             PIC X(30).
006200     05  WM-VENDOR-ABN              PIC X(14).
006300     05  WM-CUSTOMER-NAME           PIC X(30).
006400     05  WM-SUBTOTAL                PIC S9(7)V99.
006500     05  WM-TAX-AMOUNT              PIC S9(7)V99.
006600     05  WM-TOTAL-AMOUNT            PIC S9(7)V99.
006700     05  WM-LINE-COUNT              PIC 9(03).
006800     05  FILLER                     PIC X(05).
006900
007000*  LOOK-AHEAD COPY OF THE NEXT GROUP'S HEADER - READ ONE RECORD
007100*  AHEAD SO THE MAIN PROGRAM CAN TELL A HEADER READ ENDS THE
007200*  CURRENT GROUP WITHOUT AN EXTRA BACKED-UP REREAD.
007300 01  WM-NEXT-HEADER-AREA.
007400     05  WM-NH-INVOICE-NUMBER       PIC X(20).
007500     05  WM-NH-INVOICE-DATE         PIC X(10).
007600     05  WM-NH-DUE-DATE             PIC X(10).
007700     05  WM-NH-VENDOR-NAME          PIC X(30).
007800     05  WM-NH-VENDOR-ABN           PIC X(14).
007900     05  WM-NH-CUSTOMER-NAME        PIC X(30).
008000     05  WM-NH-SUBTOTAL             PIC S9(7)V99.
008100     05  WM-NH-TAX-AMOUNT           PIC S9(7)V99.
008200     05  WM-NH-TOTAL-AMOUNT         PIC S9(7)V99.
008300     05  WM-NH-LINE-COUNT           PIC 9(03).
008400     05  FILLER                     PIC X(05).
008500
008600*  UP TO 50 'D' RECORDS PER INVOICE GROUP - THAT CEILING CAME
008700*  FROM THE WORST CASE AP SAW WHEN THIS WAS SIZED IN 97, REVISIT
008800*  IF A VENDOR EVER BILLS A BIGGER INVOICE.
008900 01  WM-LINE-ITEM-TABLE-AREA.
009000     05  WM-LINE-ITEM-ENTRY OCCURS 50 TIMES.
009100         10  WM-LI-DESCRIPTION      PIC X(40).
009200         10  WM-LI-QUANTITY         PIC S9(5)V99.
009300         10  WM-LI-UNIT-PRICE       PIC S9(7)V99.
009400         10  WM-LI-AMOUNT           PIC S9(7)V99.
009500     05  FILLER                     PIC X(02).
009600
009700*  UP TO 10 FREE-TEXT 'N' RECORDS PER GROUP - WM-NOTES-
009800*  CONCATENATED/WM-NOTES-UPPER ARE BUILT BY PL-PATTERN-
009900*  SCREENER.CBL SO ITS KEYWORD CHECKS ONLY HAVE TO SCAN ONE
010000*  FIELD INSTEAD OF LOOPING THE TABLE FOR EACH KEYWORD.
010100 01  WM-NOTES-TABLE-AREA.
010200     05  WM-NOTES-ENTRY OCCURS 10 TIMES
010300                        PIC X(80).
010400     05  WM-NOTES-CONCATENATED      PIC X(800).
010500     05  WM-NOTES-UPPER             PIC X(800).
010600     05  FILLER                     PIC X(02).
010700
010800*  GROWS BY ONE ENTRY PER NON-DUPLICATE INVOICE - SEE CHECK 2'S
010900*  5000-ROW CAP NOTE IN PL-RULE-VALIDATOR.CBL.
011000 01  WM-DUPLICATE-CHECK-TABLE.
011100     05  WM-SEEN-INVOICE-ENTRY OCCURS 5000 TIMES
011200                               PIC X(20).
011300     05  FILLER                     PIC X(01).
011400
011500*  FOUR SEPARATE 70-ROW TABLES, NOT ONE SHARED TABLE - THE
011600*  VALIDATOR AND SCREENER BUILD INTO THEIR OWN SETS (SEE THE
011700*  BANNER AT THE TOP OF THIS COPYBOOK) SO THE MAIN PROGRAM'S
011800*  MERGE PARAGRAPH CAN ALWAYS LIST THE VALIDATOR'S MESSAGES
011900*  FIRST, REGARDLESS OF WHICH ONE FINISHED BUILDING FIRST.
012000 01  WM-MESSAGE-TABLE-AREA.
012100     05  WM-ISSUE-ENTRY OCCURS 70 TIMES
012200                        PIC X(100).
012300     05  WM-WARNING-ENTRY OCCURS 70 TIMES
012400                          PIC X(100).
012500     05  WM-SCREEN-ISSUE-ENTRY OCCURS 70 TIMES
012600                               PIC X(100).
012700     05  WM-SCREEN-WARNING-ENTRY OCCURS 70 TIMES
012800                                 PIC X(100).
012900     05  FILLER                     PIC X(04).
013000
013100*  DOLLAR AND PERCENTAGE CONSTANTS THE NINE CHECKS RUN AGAINST -
013200*  KEPT HERE, NOT HARD-CODED IN PL-RULE-VALIDATOR.CBL, SO A RATE
013300*  OR THRESHOLD CHANGE IS A ONE-LINE RECOMPILE OF THIS COPYBOOK'S
013400*  INCLUDE, NOT A HUNT THROUGH NINE CHECK PARAGRAPHS.
013500 01  WM-BUSINESS-RULE-CONSTANTS.
013600     05  WM-GST-RATE                PIC V99    VALUE .10.
013700     05  WM-MONEY-TOLERANCE         PIC V99    VALUE .01.
013800     05  WM-HIGH-VALUE-THRESHOLD    PIC 9(7)V99
013900                                    VALUE 50000.00.
014000     05  WM-LINE-ITEM-THRESHOLD     PIC 9(7)V99
014100                                    VALUE 10000.00.
014200     05  WM-SCREENER-LINE-THRESHOLD PIC 9(7)V99
014300                                    VALUE 15000.00.
014400     05  WM-ABN-DIGIT-COUNT         PIC 9(02)  VALUE 11.
014500     05  FILLER                     PIC X(05).
014600
014700*  THE THREE COUNTERS THAT DRIVE THE TRAILER LINES ON
014800*  REPORT-FILE - REQ 4502 DROPPED THE FOURTH ONE THAT USED TO
014900*  SIT HERE (WM-INVOICES-WARNING) WHEN WARNING STOPPED BEING A
015000*  THIRD STATUS VALUE.
015100 01  WM-BATCH-COUNTERS.
015200     05  WM-INVOICES-READ           COMP PIC 9(05) VALUE ZERO.
015300     05  WM-INVOICES-VALID          COMP PIC 9(05) VALUE ZERO.
015400     05  WM-INVOICES-INVALID        COMP PIC 9(05) VALUE ZERO.
015500     05  FILLER                     PIC X(07).
015600
015700*  FIVE ONE-BYTE SWITCHES, EACH WITH ITS OWN 88-LEVEL - THE
015800*  PENDING-RECORD SWITCH IS WHAT LETS THE LOOK-AHEAD READ INTO
015900*  WM-NEXT-HEADER-AREA ABOVE HAND OFF TO THE NEXT GROUP CLEANLY.
016000 01  WM-SWITCHES.
016100     05  WM-EOF-SWITCH              PIC X(01) VALUE "N".
016200         88  WM-END-OF-INVOICE-FILE  VALUE "Y".
016300     05  WM-PENDING-RECORD-SWITCH   PIC X(01) VALUE "N".
016400         88  WM-PENDING-HEADER-RECORD VALUE "Y".
016500     05  WM-ISSUE-FOUND-SWITCH      PIC X(01) VALUE "N".
016600         88  WM-ISSUE-WAS-FOUND      VALUE "Y".
016700     05  WM-WARNING-FOUND-SWITCH    PIC X(01) VALUE "N".
016800         88  WM-WARNING-WAS-FOUND    VALUE "Y".
016900     05  WM-DUPLICATE-FOUND-SWITCH  PIC X(01) VALUE "N".
017000         88  WM-DUPLICATE-WAS-FOUND  VALUE "Y".
017100     05  FILLER                     PIC X(04).
017200
017300*  REQ 4502 - THIS IS THE ONLY TWO-WAY STATUS IN THE WHOLE
017400*  BATCH NOW.  AN INVOICE WITH A WARNING BUT NO ISSUE STILL
017500*  COMES OUT VALID; WARNINGS ARE FOR AP'S ATTENTION, NOT A
017600*  REASON TO HOLD THE PAYMENT.
017700 01  WM-RESULT-STATUS-AREA.
017800     05  WM-RESULT-STATUS           PIC X(07).
017900         88  WM-RESULT-IS-VALID      VALUE "VALID".
018000         88  WM-RESULT-IS-INVALID    VALUE "INVALID".
018100     05  FILLER                     PIC X(05).
018200
018300*  TABLE SUBSCRIPTS AND RUN-TIME COUNTERS - ALL COMP, PER SHOP
018400*  STANDARD, SINCE THEY ONLY EVER HOLD SUBSCRIPT-SIZED VALUES
018500*  AND NEVER GET EDITED FOR DISPLAY OR PRINT.
018600 77  WM-SUB-1                       PIC 9(04) COMP VALUE ZERO.
018700 77  WM-SUB-2                       PIC 9(04) COMP VALUE ZERO.
018800 77  WM-SUB-3                       PIC 9(04) COMP VALUE ZERO.
018900 77  WM-SEEN-COUNT                  PIC 9(04) COMP VALUE ZERO.
019000 77  WM-ISSUE-COUNT                 PIC 9(02) COMP VALUE ZERO.
019100 77  WM-WARNING-COUNT               PIC 9(02) COMP VALUE ZERO.
019200 77  WM-SCREEN-ISSUE-COUNT          PIC 9(02) COMP VALUE ZERO.
019300 77  WM-SCREEN-WARNING-COUNT        PIC 9(02) COMP VALUE ZERO.
019400 77  WM-NOTES-COUNT                 PIC 9(02) COMP VALUE ZERO.
019500 77  WM-DIGIT-COUNT                 PIC 9(02) COMP VALUE ZERO.
019600 77  WM-WORK-POSITION               PIC 9(04) COMP VALUE ZERO.
019700 77  WM-WORK-LENGTH                 PIC 9(04) COMP VALUE ZERO.
019800
019900*--------------------------------------------------------------
020000*  WM-ROUND-MONEY-PARAMETERS - value passed in to, and value
020100*  returned from, PL-ROUND-MONEY.CBL by way of this WORKING-
020200*  STORAGE, same as wsdate.cbl's GDTV- block used to do for
020300*  the voucher system's date routine.  Load WM-RM-RAW-AMOUNT,
020400*  PERFORM 7000-ROUND-MONEY-TO-CENTS, read back
020500*  WM-RM-ROUNDED-AMOUNT.
020600*--------------------------------------------------------------
020700 01  WM-ROUND-MONEY-PARAMETERS.
020800     05  WM-RM-RAW-AMOUNT           PIC S9(7)V999.
020900     05  WM-RM-ROUNDED-AMOUNT       PIC S9(7)V99.
021000     05  FILLER                     PIC X(05).
021100
021200*--------------------------------------------------------------
021300*  WM-COMPUTED-VALUES-AREA - the "expected" figures the math
021400*  checks compute, held here so the value survives long enough
021500*  to both drive the pass/fail test AND get interpolated into
021600*  the issue or warning text, the same load/use pattern as
021700*  WM-ROUND-MONEY-PARAMETERS above.
021800*--------------------------------------------------------------
021900 01  WM-COMPUTED-VALUES-AREA.
022000     05  WM-COMPUTED-SUBTOTAL       PIC S9(7)V99.
022100     05  WM-EXPECTED-TAX            PIC S9(7)V99.
022200     05  WM-EXPECTED-TOTAL          PIC S9(7)V99.
022300     05  WM-EXPECTED-LINE-AMOUNT    PIC S9(7)V99.
022400     05  WM-MONEY-DIFFERENCE        PIC S9(7)V99.
022500     05  FILLER                     PIC X(05).
022600
022700*--------------------------------------------------------------
022800*  WM-MONEY-TEXT-PARAMETERS / WM-QTY-TEXT-PARAMETERS /
022900*  WM-TRIM-TEXT-PARAMETERS - value received from, and value
023000*  returned to, the main program by PL-ROUND-MONEY.CBL's new
023100*  7100/7110/7200 message-building paragraphs, same convention
023200*  as WM-ROUND-MONEY-PARAMETERS.  Load the SOURCE field,
023300*  PERFORM the paragraph, read back the TEXT/LENGTH field.
023400*--------------------------------------------------------------
023500 01  WM-MONEY-TEXT-PARAMETERS.
023600     05  WM-MT-SOURCE-AMOUNT        PIC S9(7)V99.
023700     05  WM-MT-EDITED-AMOUNT        PIC Z(7)9.99.
023800     05  WM-MT-TEXT                 PIC X(12).
023900     05  FILLER                     PIC X(05).
024000
024100 01  WM-QTY-TEXT-PARAMETERS.
024200     05  WM-QT-SOURCE-QUANTITY      PIC S9(5)V99.
024300     05  WM-QT-EDITED-QUANTITY      PIC Z(5)9.99.
024400     05  WM-QT-TEXT                 PIC X(09).
024500     05  FILLER                     PIC X(05).
024600
024700 01  WM-TRIM-TEXT-PARAMETERS.
024800     05  WM-TT-SOURCE-TEXT          PIC X(40).
024900     05  WM-TT-TRIM-LENGTH          PIC 9(02) COMP VALUE ZERO.
025000     05  FILLER                     PIC X(05).
025100
025200*--------------------------------------------------------------
025300*  WM-MESSAGE-SCRATCH-AREA - holding spots for the edited
025400*  money/quantity text once built, so a check paragraph that
025500*  needs more than one interpolated value in the same message
025600*  (e.g. CHECK 5, subtotal + tax + expected + total) can call
025700*  7100-BUILD-MONEY-TEXT several times before STRINGing them
025800*  all together.
025900*--------------------------------------------------------------
026000 01  WM-MESSAGE-SCRATCH-AREA.
026100     05  WM-MSG-AMOUNT-1            PIC X(12).
026200     05  WM-MSG-AMOUNT-2            PIC X(12).
026300     05  WM-MSG-AMOUNT-3            PIC X(12).
026400     05  WM-MSG-AMOUNT-4            PIC X(12).
026500     05  WM-MSG-QUANTITY-TEXT       PIC X(09).
026600*    EDITED COPY OF AN ISSUE/WARNING COUNT FOR THE "ISSUES
026700*    (nnn):"/"WARNINGS (nnn):" REPORT HEADING LINES BUILT IN
026800*    PL-INVOICE-REPORT.CBL'S 4000 PARAGRAPH.
026900     05  WM-MSG-COUNT-EDIT          PIC ZZ9.
027000     05  FILLER                     PIC X(01).
027100
027200*--------------------------------------------------------------
027300*  WM-KEYWORD-COUNTS-AREA - scratch tally counters the pattern
027400*  screener's keyword checks share, one check at a time.
027500*--------------------------------------------------------------
027600 01  WM-KEYWORD-COUNTS-AREA.
027700     05  WM-KW-COUNT-1              PIC 9(02) COMP VALUE ZERO.
027800     05  WM-KW-COUNT-2              PIC 9(02) COMP VALUE ZERO.
027900     05  WM-KW-COUNT-3              PIC 9(02) COMP VALUE ZERO.
028000     05  WM-KW-COUNT-4              PIC 9(02) COMP VALUE ZERO.
028100     05  FILLER                     PIC X(05).
028200
028300*--------------------------------------------------------------
028400*  WM-REPORT-CONTROL-AREA - page and line counters for the
028500*  heading/page-full idiom PL-INVOICE-REPORT.CBL uses, carried
028600*  over from the PRINT-HEADINGS/FINALIZE-PAGE logic in
028700*  deductibles-report.cob.
028800*--------------------------------------------------------------
028900 01  WM-REPORT-CONTROL-AREA.
029000     05  WM-PAGE-NUMBER             PIC 9(03) COMP VALUE ZERO.
029100     05  WM-LINES-ON-PAGE           PIC 9(02) COMP VALUE ZERO.
029200     05  WM-MAX-LINES-PER-PAGE      PIC 9(02)      VALUE 55.
029300     05  FILLER                     PIC X(03).
029400
