000100*--------------------------------------------------------------
000200*  FDINVOIC.CBL
000300*  FD and record layouts for INVOICE-FILE.  Three record shapes
000400*  share the same FD, told apart by the RECORD-TYPE byte in
000500*  column one:  'H' header, 'D' line item, 'N' notes line.
000600*  A header is followed by IH-LINE-COUNT detail records and
000700*  zero or more notes records, ending at the next header or EOF.
000800*--------------------------------------------------------------
000900*  91-04-02  LF    ORIGINAL VOUCHER-FILE FD (SUPERSEDED).
001000*  97-11-14  LF    REBUILT AS THE THREE-WAY INVOICE FD.
001100*  98-06-22  LF    ADDED ID-QUANTITY / ID-UNIT-PRICE SPLIT SO
001200*                  LINE-ITEM MATH COULD BE RE-PROVED ON LOAD.
001300*  99-01-08  RAM   Y2K REVIEW - DATES KEPT AS X(10) CCYY-MM-DD
001400*                  TEXT, NO PACKED DATE FIELDS ON THIS FD.
001500*  03-08-19  MPC   REQ 4471 - WIDENED VENDOR-ABN TO X(14) TO
001600*                  HOLD THE DASHED PRINTED FORM.
001700*--------------------------------------------------------------
001800
001900 FD  INVOICE-FILE
002000     LABEL RECORDS ARE STANDARD.
002100
002200*----------------------------------------------------- 'H' ----
002300 01  IH-INVOICE-HEADER-RECORD.
002400     05  IH-RECORD-TYPE              PIC X(01).
002500         88  IH-IS-HEADER             VALUE "H".
002600     05  IH-INVOICE-NUMBER           PIC X(20).
002700     05  IH-INVOICE-DATE             PIC X(10).
002800     05  IH-DUE-DATE                 PIC X(10).
002900     05  IH-VENDOR-NAME              PIC X(30).
003000     05  IH-VENDOR-ABN               PIC X(14).
003100     05  IH-CUSTOMER-NAME            PIC X(30).
003200     05  IH-SUBTOTAL                 PIC S9(7)V99.
003300     05  IH-TAX-AMOUNT               PIC S9(7)V99.
003400     05  IH-TOTAL-AMOUNT             PIC S9(7)V99.
003500     05  IH-LINE-COUNT               PIC 9(03).
003600     05  FILLER                      PIC X(05).
003700
003800*----------------------------------------------------- 'D' ----
003900 01  ID-INVOICE-DETAIL-RECORD.
004000     05  ID-RECORD-TYPE              PIC X(01).
004100         88  ID-IS-DETAIL             VALUE "D".
004200     05  ID-DESCRIPTION              PIC X(40).
004300     05  ID-QUANTITY                 PIC S9(5)V99.
004400     05  ID-UNIT-PRICE               PIC S9(7)V99.
004500     05  ID-AMOUNT                   PIC S9(7)V99.
004600     05  FILLER                      PIC X(02).
004700
004800*----------------------------------------------------- 'N' ----
004900 01  IN-INVOICE-NOTES-RECORD.
005000     05  IN-RECORD-TYPE              PIC X(01).
005100         88  IN-IS-NOTES              VALUE "N".
005200     05  IN-NOTE-TEXT                PIC X(80).
005300     05  FILLER                      PIC X(01).
005400
