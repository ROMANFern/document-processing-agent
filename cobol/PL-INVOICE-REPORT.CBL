000100*--------------------------------------------------------------
000200*  PL-INVOICE-REPORT.CBL
000300*  Paragraph library, COPYed into invoice-validation-batch.cob.
000400*  Writes the printed batch report - one heading/detail block
000500*  per invoice, with its merged issue and warning lines
000600*  underneath, and the control-total trailer at end of run.
000700*  Page-heading and page-full handling are carried straight
000800*  over from the PRINT-HEADINGS / FINALIZE-PAGE idiom in
000900*  deductibles-report.cob; the per-invoice DETAIL groups are
001000*  carried over from print-vendor-by-number.cob's DETAIL-1
001100*  thru DETAIL-4 idiom.
001200*--------------------------------------------------------------
001300*  97-11-14  LF    ORIGINAL PAGE-HEADING/GRAND-TOTAL LOGIC,
001400*                  WRITTEN FOR THE DEDUCTIBLES REPORT.
001500*  98-02-03  LF    REBUILT AS THE INVOICE VALIDATION REPORT -
001600*                  ONE BLOCK PER INVOICE INSTEAD OF ONE LINE
001700*                  PER VOUCHER.
001800*  99-01-08  RAM   Y2K REVIEW - NO DATE FIELDS PRINTED HERE.
001900*  01-05-11  MPC   REQ 4471 - DETAIL BLOCK NOW PRINTS THE
002000*                  MERGED ISSUE/WARNING LINES UNDERNEATH EACH
002100*                  INVOICE INSTEAD OF JUST THE SUMMARY LINE.
002200*  09-15-03  MPC   REQ 4502 - AUDIT FINDING.  DROPPED THE
002300*                  INVOICES WARNING TRAILER LINE - A WARNING-
002400*                  ONLY INVOICE NOW COUNTS AS VALID, SO THE
002500*                  TRAILER JUST SHOWS PROCESSED/VALID/INVALID.
002600*  14-02-26  MPC   AUDIT FINDING - RF-ISSUE-COUNT/RF-WARNING-
002700*                  COUNT GO OUT ON RESULTS-FILE BUT NEVER MADE
002800*                  IT ONTO THE PRINTED REPORT.  ADDED THE
002900*                  "ISSUES (nnn):"/"WARNINGS (nnn):" HEADING
003000*                  LINES (4003/4008) SO THE COUNTS PRINT TOO,
003100*                  AND SWITCHED THE MESSAGE LABEL FROM "ISSUE:"/
003200*                  "WARNING:" TO A BULLET TO MATCH.
003300*--------------------------------------------------------------
003400
003500*---------------------------------------------- INVOICE BLOCK --
003600 4000-WRITE-INVOICE-BLOCK.
003700     IF WM-LINES-ON-PAGE = ZERO
003800         PERFORM 4050-PRINT-HEADINGS
003900     END-IF.
004000     IF WM-LINES-ON-PAGE > WM-MAX-LINES-PER-PAGE
004100         PERFORM 4050-PRINT-HEADINGS
004200     END-IF.
004300     MOVE SPACES TO RL-REPORT-LINE.
004400     MOVE WM-INVOICE-NUMBER TO RD-INVOICE-NUMBER.
004500     MOVE WM-VENDOR-NAME TO RD-VENDOR-NAME.
004600     MOVE WM-TOTAL-AMOUNT TO RD-TOTAL-AMOUNT.
004700     MOVE WM-RESULT-STATUS TO RD-STATUS.
004800     WRITE RL-REPORT-LINE AFTER ADVANCING 2 LINES.
004900     ADD 2 TO WM-LINES-ON-PAGE.
005000     PERFORM 4003-WRITE-ISSUE-COUNT-LINE.
005100     PERFORM 4005-WRITE-ONE-ISSUE-LINE
005200             VARYING WM-SUB-3 FROM 1 BY 1
005300             UNTIL WM-SUB-3 > WM-ISSUE-COUNT.
005400     PERFORM 4008-WRITE-WARNING-COUNT-LINE.
005500     PERFORM 4010-WRITE-ONE-WARNING-LINE
005600             VARYING WM-SUB-3 FROM 1 BY 1
005700             UNTIL WM-SUB-3 > WM-WARNING-COUNT.
005800     4000-EXIT.
005900         EXIT.
006000
006100*  AUDIT FINDING - RF-ISSUE-COUNT/RF-WARNING-COUNT GO OUT ON
006200*  RESULTS-FILE BUT WERE NEVER PRINTED ON REPORT-FILE, SO A
006300*  REVIEWER READING THE REPORT COPY HAD NO WAY TO TELL HOW MANY
006400*  LINES TO EXPECT UNDER EACH HEADING.  4003/4008 PRINT THE
006500*  "ISSUES   (nnn):"/"WARNINGS (nnn):" HEADING LINE EVEN WHEN
006600*  THE COUNT IS ZERO, SO BOTH HEADINGS ALWAYS APPEAR.
006700 4003-WRITE-ISSUE-COUNT-LINE.
006800     MOVE SPACES TO RL-REPORT-LINE.
006900     MOVE WM-ISSUE-COUNT TO WM-MSG-COUNT-EDIT.
007000     STRING "  ISSUES   (" DELIMITED BY SIZE
007100            WM-MSG-COUNT-EDIT DELIMITED BY SIZE
007200            "):" DELIMITED BY SIZE
007300            INTO RM-TEXT.
007400     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
007500     ADD 1 TO WM-LINES-ON-PAGE.
007600
007700 4005-WRITE-ONE-ISSUE-LINE.
007800     MOVE SPACES TO RL-REPORT-LINE.
007900     MOVE "    *" TO RM-LABEL.
008000     MOVE WM-ISSUE-ENTRY (WM-SUB-3) TO RM-TEXT.
008100     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
008200     ADD 1 TO WM-LINES-ON-PAGE.
008300
008400 4008-WRITE-WARNING-COUNT-LINE.
008500     MOVE SPACES TO RL-REPORT-LINE.
008600     MOVE WM-WARNING-COUNT TO WM-MSG-COUNT-EDIT.
008700     STRING "  WARNINGS (" DELIMITED BY SIZE
008800            WM-MSG-COUNT-EDIT DELIMITED BY SIZE
008900            "):" DELIMITED BY SIZE
009000            INTO RM-TEXT.
009100     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
009200     ADD 1 TO WM-LINES-ON-PAGE.
009300
009400 4010-WRITE-ONE-WARNING-LINE.
009500     MOVE SPACES TO RL-REPORT-LINE.
009600     MOVE "    *" TO RM-LABEL.
009700     MOVE WM-WARNING-ENTRY (WM-SUB-3) TO RM-TEXT.
009800     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
009900     ADD 1 TO WM-LINES-ON-PAGE.
010000
010100*------------------------------------------------- HEADINGS ---
010200 4050-PRINT-HEADINGS.
010300     ADD 1 TO WM-PAGE-NUMBER.
010400     MOVE SPACES TO RL-REPORT-LINE.
010500     MOVE "INVOICE VALIDATION BATCH REPORT" TO RH-TITLE.
010600     WRITE RL-REPORT-LINE AFTER ADVANCING PAGE.
010700     MOVE SPACES TO RL-REPORT-LINE.
010800     MOVE "INVOICE NO.  VENDOR NAME   TOTAL  STAT"
010900         TO RH-TITLE.
011000     WRITE RL-REPORT-LINE AFTER ADVANCING 2 LINES.
011100     MOVE ZERO TO WM-LINES-ON-PAGE.
011200     ADD 3 TO WM-LINES-ON-PAGE.
011300
011400*------------------------------------------- BATCH TRAILER ----
011500 6000-WRITE-BATCH-TRAILER.
011600     MOVE SPACES TO RL-REPORT-LINE.
011700     WRITE RL-REPORT-LINE AFTER ADVANCING 2 LINES.
011800     MOVE SPACES TO RL-REPORT-LINE.
011900     MOVE "INVOICES PROCESSED" TO RT-CAPTION.
012000     MOVE WM-INVOICES-READ TO RT-COUNT.
012100     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
012200     MOVE SPACES TO RL-REPORT-LINE.
012300     MOVE "INVOICES VALID" TO RT-CAPTION.
012400     MOVE WM-INVOICES-VALID TO RT-COUNT.
012500     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
012600     MOVE SPACES TO RL-REPORT-LINE.
012700     MOVE "INVOICES INVALID" TO RT-CAPTION.
012800     MOVE WM-INVOICES-INVALID TO RT-COUNT.
012900     WRITE RL-REPORT-LINE AFTER ADVANCING 1 LINE.
013000     6000-EXIT.
013100         EXIT.
013200
