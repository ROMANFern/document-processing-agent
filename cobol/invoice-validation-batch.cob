000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     INVOICE-VALIDATION-BATCH.
000300 AUTHOR.         L FORTUNATO.
000400 INSTALLATION.   ACCOUNTS PAYABLE - BATCH PROCESSING.
000500 DATE-WRITTEN.   04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.       ACCOUNTS PAYABLE DEPARTMENT USE ONLY.
000800*--------------------------------------------------------------
000900*  INVOICE-VALIDATION-BATCH
001000*  Nightly batch job.  Reads the day's incoming invoice file
001100*  (one header, its line items and its notes per invoice),
001200*  runs the field/math checks and the keyword screen against
001300*  each invoice, writes a pass/fail result record per invoice
001400*  to RESULTS-FILE and a printed block to REPORT-FILE, and
001500*  prints the run's control totals at the end.
001600*--------------------------------------------------------------
001700*  CHANGE LOG
001800*--------------------------------------------------------------
001900*  04/02/91  LF    ORIGINAL PROGRAM - VOUCHER ENTRY MENU
002000*                  DRIVER FOR THE ACCOUNTS PAYABLE SYSTEM
002100*                  (SUPERSEDED).
002200*  11/14/97  LF    REBUILT AS A BATCH JOB FOR THE NEW INVOICE
002300*                  VALIDATION WORK PER REQUEST FROM THE AP
002400*                  SUPERVISOR.  MENU REMOVED, REPLACED WITH
002500*                  READ/VALIDATE/WRITE LOOP.
002600*  12/02/97  LF    ADDED THE SUBTOTAL/TAX/TOTAL MATH CHECKS
002700*                  AND THE SHARED ROUNDING PARAGRAPH.
002800*  02/03/98  LF    ADDED THE PATTERN SCREENER AND THE MESSAGE
002900*                  MERGE STEP SO SCREENER RESULTS RIDE ALONG
003000*                  WITH THE RULE VALIDATOR RESULTS ON ONE
003100*                  RESULT RECORD.
003200*  06/22/98  LF    ADDED THE DUPLICATE-INVOICE-NUMBER CHECK
003300*                  AND THE RUNNING SEEN-NUMBER TABLE AFTER
003400*                  TWO INVOICES WITH THE SAME NUMBER WERE
003500*                  BOTH PAID LAST MONTH.
003600*  11/09/98  LF    ADDED THE NOTES KEYWORD SCREEN (VOID,
003700*                  CANCELLED, DUPLICATE, BANK DETAIL CHANGE
003800*                  WORDING).
003900*  01/08/99  RAM   Y2K REVIEW.  ALL DATE FIELDS ON THIS FILE
004000*                  ARE CARRIED AS X(10) TEXT (CCYY-MM-DD),
004100*                  NO WINDOWED YEAR MATH IN THIS PROGRAM - NO
004200*                  CHANGE REQUIRED.
004300*  03/17/00  LF    ADDED THE BANK-DETAIL-CHANGE, PAYMENT-
004400*                  METHOD AND FRAUD-WORD SCREENER CHECKS
004500*                  PER THE AP SUPERVISOR'S INCIDENT REVIEW.
004600*  07/30/02  MPC   ADDED THE TWO SCREENER WARNING CHECKS
004700*                  (HIGH DOLLAR LINE, MISSING ABN).
004800*  08/19/03  MPC   REQ 4471.  WIDENED VENDOR-ABN TO X(14),
004900*                  ADDED THE ABN-FORMAT CHECK, AND MOVED THE
005000*                  LINE-ITEM MATH CHECK ONTO THE SHARED
005100*                  ROUNDING PARAGRAPH.
005200*  05/11/01  MPC   REQ 4471.  REPORT NOW PRINTS THE MERGED
005300*                  ISSUE/WARNING LINES UNDER EACH INVOICE
005400*                  INSTEAD OF JUST THE SUMMARY LINE.
005500*  09-15-03  MPC   REQ 4502 - AUDIT FINDING.  STATUS WAS BEING
005600*                  SET TO A THIRD "WARNING" VALUE THAT THE
005700*                  RESULTS FILE NEVER DOCUMENTED - 2300 NOW
005800*                  ONLY EVER SETS VALID OR INVALID.  DROPPED
005900*                  WM-INVOICES-WARNING - 5000 NOW COUNTS A
006000*                  WARNING-ONLY INVOICE AS VALID.
006100*--------------------------------------------------------------
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.    IBM-370.
006600 OBJECT-COMPUTER.    IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     COPY "SLINVOIC.CBL".
007300     COPY "SLRSULTF.CBL".
007400     COPY "SLREPORT.CBL".
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800     COPY "FDINVOIC.CBL".
007900     COPY "FDRSULTF.CBL".
008000     COPY "FDREPORT.CBL".
008100
008200 WORKING-STORAGE SECTION.
008300     COPY "WSINVMSG.CBL".
008400
008500 PROCEDURE DIVISION.
008600
008700*--------------------------------------------------- MAINLINE -
008800*  READ-AHEAD DRIVER - 1050 ALWAYS PRIMES THE NEXT RECORD
008900*  (HEADER, DETAIL OR NOTES) BEFORE 0200 LOOKS AT IT, SO
009000*  0200-PROCESS-ONE-INVOICE ALWAYS STARTS SITTING ON A HEADER
009100*  RECORD OR AT END OF FILE, NEVER MID-GROUP.
009200 0000-MAINLINE.
009300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
009400     PERFORM 1050-READ-NEXT-INVOICE-RECORD THRU 1050-EXIT.
009500     PERFORM 0200-PROCESS-ONE-INVOICE THRU 0200-EXIT
009600         UNTIL WM-END-OF-INVOICE-FILE.
009700     PERFORM 6000-WRITE-BATCH-TRAILER THRU 6000-EXIT.
009800     PERFORM 0900-TERMINATE THRU 0900-EXIT.
009900     STOP RUN.
010000
010100*------------------------------------------- PROCESS ONE GROUP -
010200*  ONE PASS OF THIS PARAGRAPH PER INVOICE - READ THE WHOLE
010300*  GROUP, RUN BOTH THE FIELD/MATH CHECKS (2000) AND THE NOTES
010400*  KEYWORD SCREEN (2400) AGAINST IT, MERGE THEIR MESSAGES
010500*  (2200), THEN WRITE THE RESULT RECORD AND REPORT BLOCK.
010600 0200-PROCESS-ONE-INVOICE.
010700     PERFORM 1000-READ-INVOICE-GROUP THRU 1000-EXIT.
010800     PERFORM 2000-RUN-RULE-VALIDATOR THRU 2000-EXIT.
010900     PERFORM 2400-SCREEN-NOTES THRU 2400-EXIT.
011000     PERFORM 2200-MERGE-MESSAGES THRU 2200-EXIT.
011100     PERFORM 2300-SET-INVOICE-STATUS.
011200     PERFORM 3000-WRITE-RESULT-RECORDS THRU 3000-EXIT.
011300     PERFORM 4000-WRITE-INVOICE-BLOCK THRU 4000-EXIT.
011400     PERFORM 5000-ACCUMULATE-TOTALS.
011500     0200-EXIT.
011600         EXIT.
011700
011800*------------------------------------------------ INITIALIZE --
011900*  OPENS ALL THREE FILES AND ZEROES THE RUN'S CONTROL TOTALS -
012000*  9999-RESET-SEEN-NUMBERS CLEARS THE DUPLICATE TABLE SO A
012100*  PRIOR RUN'S INVOICE NUMBERS DON'T CARRY OVER.
012200 0100-INITIALIZE.
012300     OPEN INPUT INVOICE-FILE.
012400     OPEN OUTPUT RESULTS-FILE.
012500     OPEN OUTPUT REPORT-FILE.
012600     MOVE "N" TO WM-EOF-SWITCH.
012700     MOVE ZERO TO WM-PAGE-NUMBER.
012800     MOVE ZERO TO WM-LINES-ON-PAGE.
012900     MOVE ZERO TO WM-INVOICES-READ.
013000     MOVE ZERO TO WM-INVOICES-VALID.
013100     MOVE ZERO TO WM-INVOICES-INVALID.
013200     PERFORM 9999-RESET-SEEN-NUMBERS THRU 9999-EXIT.
013300     0100-EXIT.
013400         EXIT.
013500
013600*---------------------------------------- READ ONE RAW RECORD -
013700*  THE ONLY PARAGRAPH IN THIS PROGRAM THAT ISSUES A READ -
013800*  EVERYTHING ELSE (1000/1005/1015) CALLS THROUGH HERE SO THE
013900*  EOF SWITCH AND THE NEXT-HEADER LOOK-AHEAD STAY IN ONE PLACE.
014000 1050-READ-NEXT-INVOICE-RECORD.
014100     READ INVOICE-FILE
014200         AT END
014300             MOVE "Y" TO WM-EOF-SWITCH
014400     END-READ.
014500     IF NOT WM-END-OF-INVOICE-FILE
014600         MOVE IH-RECORD-TYPE TO WM-CURRENT-RECORD-TYPE
014700*          ONLY A HEADER RECORD GETS SAVED HERE - DETAIL AND
014800*          NOTES RECORDS ARE PICKED UP DIRECTLY BY 1005/1015
014900*          WHILE THEY'RE STILL CURRENT IN THE FD.
015000         IF WM-TYPE-IS-HEADER
015100             MOVE IH-INVOICE-NUMBER TO WM-NH-INVOICE-NUMBER
015200             MOVE IH-INVOICE-DATE   TO WM-NH-INVOICE-DATE
015300             MOVE IH-DUE-DATE       TO WM-NH-DUE-DATE
015400             MOVE IH-VENDOR-NAME    TO WM-NH-VENDOR-NAME
015500             MOVE IH-VENDOR-ABN     TO WM-NH-VENDOR-ABN
015600             MOVE IH-CUSTOMER-NAME  TO WM-NH-CUSTOMER-NAME
015700             MOVE IH-SUBTOTAL       TO WM-NH-SUBTOTAL
015800             MOVE IH-TAX-AMOUNT     TO WM-NH-TAX-AMOUNT
015900             MOVE IH-TOTAL-AMOUNT   TO WM-NH-TOTAL-AMOUNT
016000             MOVE IH-LINE-COUNT     TO WM-NH-LINE-COUNT
016100         END-IF
016200     END-IF.
016300     1050-EXIT.
016400         EXIT.
016500
016600*------------------------------------------- READ ONE INVOICE -
016700*  MOVES THE LOOK-AHEAD HEADER (WM-NH-xxx, FILLED BY 1050 ON
016800*  THE PRIOR PASS) INTO THE WORKING HEADER AREA THE CHECKS AND
016900*  REPORT PARAGRAPHS ACTUALLY READ FROM, THEN PULLS IN THAT
017000*  HEADER'S DETAIL AND NOTES RECORDS.
017100 1000-READ-INVOICE-GROUP.
017200     MOVE WM-NH-INVOICE-NUMBER TO WM-INVOICE-NUMBER.
017300     MOVE WM-NH-INVOICE-DATE   TO WM-INVOICE-DATE.
017400     MOVE WM-NH-DUE-DATE       TO WM-DUE-DATE.
017500     MOVE WM-NH-VENDOR-NAME    TO WM-VENDOR-NAME.
017600     MOVE WM-NH-VENDOR-ABN     TO WM-VENDOR-ABN.
017700     MOVE WM-NH-CUSTOMER-NAME  TO WM-CUSTOMER-NAME.
017800     MOVE WM-NH-SUBTOTAL       TO WM-SUBTOTAL.
017900     MOVE WM-NH-TAX-AMOUNT     TO WM-TAX-AMOUNT.
018000     MOVE WM-NH-TOTAL-AMOUNT   TO WM-TOTAL-AMOUNT.
018100     MOVE WM-NH-LINE-COUNT     TO WM-LINE-COUNT.
018200     MOVE ZERO TO WM-SUB-1.
018300     MOVE ZERO TO WM-NOTES-COUNT.
018400     MOVE ZERO TO WM-ISSUE-COUNT.
018500     MOVE ZERO TO WM-WARNING-COUNT.
018600     MOVE ZERO TO WM-SCREEN-ISSUE-COUNT.
018700     MOVE ZERO TO WM-SCREEN-WARNING-COUNT.
018800*      HEADER SAID HOW MANY DETAIL RECORDS FOLLOW - NO NEED TO
018900*      WATCH FOR A RECORD-TYPE CHANGE LIKE THE NOTES LOOP BELOW
019000*      DOES, THE COUNT ALONE TELLS US WHEN TO STOP.
019100     IF WM-LINE-COUNT > ZERO
019200         PERFORM 1005-READ-ONE-DETAIL-RECORD THRU 1005-EXIT
019300             WM-LINE-COUNT TIMES
019400     END-IF.
019500*      DETAIL RECORDS DON'T SAY HOW MANY NOTES FOLLOW - KEEP
019600*      READING NOTES UNTIL THE NEXT HEADER (OR EOF) SHOWS UP.
019700     PERFORM 1050-READ-NEXT-INVOICE-RECORD THRU 1050-EXIT.
019800     PERFORM 1015-READ-ONE-NOTES-RECORD THRU 1015-EXIT
019900         UNTIL WM-END-OF-INVOICE-FILE OR NOT WM-TYPE-IS-NOTES.
020000     1000-EXIT.
020100         EXIT.
020200
020300*-------------------------------------- READ ONE DETAIL RECORD -
020400*  SUBSCRIPT PAST 50 IS SILENTLY DROPPED, NOT ABENDED - SEE THE
020500*  SAME 50-ROW SIZING NOTE ON WM-LINE-ITEM-TABLE-AREA IN
020600*  WSINVMSG.CBL.
020700 1005-READ-ONE-DETAIL-RECORD.
020800     PERFORM 1050-READ-NEXT-INVOICE-RECORD THRU 1050-EXIT.
020900     IF NOT WM-END-OF-INVOICE-FILE AND WM-TYPE-IS-DETAIL
021000         ADD 1 TO WM-SUB-1
021100         IF WM-SUB-1 NOT > 50
021200             MOVE ID-DESCRIPTION
021300                 TO WM-LI-DESCRIPTION (WM-SUB-1)
021400             MOVE ID-QUANTITY
021500                 TO WM-LI-QUANTITY (WM-SUB-1)
021600             MOVE ID-UNIT-PRICE
021700                 TO WM-LI-UNIT-PRICE (WM-SUB-1)
021800             MOVE ID-AMOUNT
021900                 TO WM-LI-AMOUNT (WM-SUB-1)
022000         END-IF
022100     END-IF.
022200     1005-EXIT.
022300         EXIT.
022400
022500*--------------------------------------- READ ONE NOTES RECORD -
022600 1015-READ-ONE-NOTES-RECORD.
022700     IF WM-NOTES-COUNT < 10
022800         ADD 1 TO WM-NOTES-COUNT
022900         MOVE IN-NOTE-TEXT TO WM-NOTES-ENTRY (WM-NOTES-COUNT)
023000     END-IF.
023100     PERFORM 1050-READ-NEXT-INVOICE-RECORD THRU 1050-EXIT.
023200     1015-EXIT.
023300         EXIT.
023400
023500*------------------------------------------- MERGE MESSAGES ---
023600*  Rule validator messages are already in WM-ISSUE-ENTRY and
023700*  WM-WARNING-ENTRY.  Copy the screener's SCREEN-xxx messages
023800*  in behind them, dropping any that match an entry already
023900*  present word for word, so the validator's findings always
024000*  come first on the result record and the report.
024100*----------------------------------------------------------------
024200 2200-MERGE-MESSAGES.
024300     PERFORM 2205-MERGE-ONE-ISSUE THRU 2205-EXIT
024400             VARYING WM-SUB-2 FROM 1 BY 1
024500             UNTIL WM-SUB-2 > WM-SCREEN-ISSUE-COUNT.
024600     PERFORM 2210-MERGE-ONE-WARNING THRU 2210-EXIT
024700             VARYING WM-SUB-2 FROM 1 BY 1
024800             UNTIL WM-SUB-2 > WM-SCREEN-WARNING-COUNT.
024900     2200-EXIT.
025000         EXIT.
025100
025200*------------------------------------------- MERGE ONE ISSUE ---
025300*  ONE SCREENER ISSUE AT WM-SUB-2.  WALK THE VALIDATOR'S ISSUE
025400*  TABLE LOOKING FOR AN IDENTICAL LINE BEFORE APPENDING - SAME
025500*  KEYWORD CAN LEGITIMATELY FIRE BOTH A RULE CHECK AND THE
025600*  SCREENER (E.G. A BLANK ABN), AND WE DON'T WANT IT TWICE.
025700 2205-MERGE-ONE-ISSUE.
025800     MOVE "N" TO WM-DUPLICATE-FOUND-SWITCH.
025900     PERFORM 2206-CHECK-ONE-ISSUE-AGAINST-ENTRY
026000             VARYING WM-SUB-1 FROM 1 BY 1
026100             UNTIL WM-SUB-1 > WM-ISSUE-COUNT.
026200     IF NOT WM-DUPLICATE-WAS-FOUND AND WM-ISSUE-COUNT < 70
026300         ADD 1 TO WM-ISSUE-COUNT
026400         MOVE WM-SCREEN-ISSUE-ENTRY (WM-SUB-2)
026500             TO WM-ISSUE-ENTRY (WM-ISSUE-COUNT)
026600     END-IF.
026700     2205-EXIT.
026800         EXIT.
026900
027000*  ONE TABLE COMPARE PER CALL - 2205 STOPS VARYING WM-SUB-1 AS
027100*  SOON AS WM-ISSUE-COUNT IS REACHED, NOT AS SOON AS A MATCH IS
027200*  FOUND, SO THIS KEEPS RUNNING TO THE END OF THE TABLE EVERY
027300*  TIME.
027400 2206-CHECK-ONE-ISSUE-AGAINST-ENTRY.
027500     IF WM-ISSUE-ENTRY (WM-SUB-1) =
027600             WM-SCREEN-ISSUE-ENTRY (WM-SUB-2)
027700         MOVE "Y" TO WM-DUPLICATE-FOUND-SWITCH
027800     END-IF.
027900
028000*------------------------------------------ MERGE ONE WARNING --
028100*  SAME DEDUPE LOGIC AS 2205, AGAINST THE WARNING TABLE INSTEAD
028200*  OF THE ISSUE TABLE - KEPT AS A SEPARATE PARAGRAPH RATHER THAN
028300*  ONE GENERIC ROUTINE BECAUSE ISSUES AND WARNINGS LIVE IN TWO
028400*  DIFFERENT WM- TABLES WITH NO COMMON SUBSCRIPT.
028500 2210-MERGE-ONE-WARNING.
028600     MOVE "N" TO WM-DUPLICATE-FOUND-SWITCH.
028700     PERFORM 2211-CHECK-ONE-WARNING-AGAINST-ENTRY
028800             VARYING WM-SUB-1 FROM 1 BY 1
028900             UNTIL WM-SUB-1 > WM-WARNING-COUNT.
029000     IF NOT WM-DUPLICATE-WAS-FOUND AND WM-WARNING-COUNT < 70
029100         ADD 1 TO WM-WARNING-COUNT
029200         MOVE WM-SCREEN-WARNING-ENTRY (WM-SUB-2)
029300             TO WM-WARNING-ENTRY (WM-WARNING-COUNT)
029400     END-IF.
029500     2210-EXIT.
029600         EXIT.
029700
029800*  WARNING-TABLE TWIN OF 2206 - SEE THE NOTE THERE ON WHY THE
029900*  LOOP ALWAYS RUNS TO THE END OF THE TABLE.
030000 2211-CHECK-ONE-WARNING-AGAINST-ENTRY.
030100     IF WM-WARNING-ENTRY (WM-SUB-1) =
030200             WM-SCREEN-WARNING-ENTRY (WM-SUB-2)
030300         MOVE "Y" TO WM-DUPLICATE-FOUND-SWITCH
030400     END-IF.
030500
030600*---------------------------------------------- SET STATUS ----
030700*  REQ 4502 - ONLY TWO OUTCOMES NOW.  AN INVOICE WITH WARNINGS
030800*  BUT NO ISSUES IS STILL VALID; WARNINGS DON'T HOLD A PAYMENT.
030900 2300-SET-INVOICE-STATUS.
031000     IF WM-ISSUE-COUNT > ZERO
031100         MOVE "INVALID" TO WM-RESULT-STATUS
031200     ELSE
031300         MOVE "VALID" TO WM-RESULT-STATUS
031400     END-IF.
031500
031600*------------------------------------------- WRITE RESULTS ----
031700*  ONE SUMMARY RECORD ("S") PER INVOICE, THEN ONE RECORD PER
031800*  ISSUE ("I") AND PER WARNING ("W") - SEE FDRSULTF.CBL'S
031900*  RF-MESSAGE-TYPE BYTE FOR HOW A READING PROGRAM TELLS THEM
032000*  APART.
032100 3000-WRITE-RESULT-RECORDS.
032200     MOVE SPACES TO RF-RESULT-RECORD.
032300     MOVE WM-INVOICE-NUMBER TO RF-INVOICE-NUMBER.
032400     MOVE WM-RESULT-STATUS TO RF-STATUS.
032500     MOVE WM-ISSUE-COUNT TO RF-ISSUE-COUNT.
032600     MOVE WM-WARNING-COUNT TO RF-WARNING-COUNT.
032700     MOVE "S" TO RF-MESSAGE-TYPE.
032800     WRITE RF-RESULT-RECORD.
032900     PERFORM 3005-WRITE-ONE-ISSUE-RESULT
033000             VARYING WM-SUB-3 FROM 1 BY 1
033100             UNTIL WM-SUB-3 > WM-ISSUE-COUNT.
033200     PERFORM 3010-WRITE-ONE-WARNING-RESULT
033300             VARYING WM-SUB-3 FROM 1 BY 1
033400             UNTIL WM-SUB-3 > WM-WARNING-COUNT.
033500     3000-EXIT.
033600         EXIT.
033700
033800*------------------------------------------ WRITE ISSUE RESULT -
033900*  ONE "I" RECORD PER ENTRY IN WM-ISSUE-ENTRY - THE SAME RECORD
034000*  LAYOUT AS THE SUMMARY WRITE ABOVE, JUST RELOADED WITH A
034100*  DIFFERENT MESSAGE-TYPE BYTE AND TEXT EACH PASS.
034200 3005-WRITE-ONE-ISSUE-RESULT.
034300     MOVE "I" TO RF-MESSAGE-TYPE.
034400     MOVE WM-ISSUE-ENTRY (WM-SUB-3) TO RF-MESSAGE-TEXT.
034500     WRITE RF-RESULT-RECORD.
034600
034700*---------------------------------------- WRITE WARNING RESULT -
034800*  WARNING-TABLE TWIN OF 3005 - "W" INSTEAD OF "I" IN THE
034900*  MESSAGE-TYPE BYTE.
035000 3010-WRITE-ONE-WARNING-RESULT.
035100     MOVE "W" TO RF-MESSAGE-TYPE.
035200     MOVE WM-WARNING-ENTRY (WM-SUB-3) TO RF-MESSAGE-TEXT.
035300     WRITE RF-RESULT-RECORD.
035400
035500*------------------------------------------ CONTROL TOTALS ----
035600*  FED TO 6000-WRITE-BATCH-TRAILER'S REPORT-FILE COUNTERS -
035700*  READ/VALID/INVALID ONLY, NO SEPARATE WARNING COUNTER (SEE
035800*  THE REQ 4502 NOTE IN THE CHANGE LOG ABOVE).
035900 5000-ACCUMULATE-TOTALS.
036000     ADD 1 TO WM-INVOICES-READ.
036100     IF WM-RESULT-IS-VALID
036200         ADD 1 TO WM-INVOICES-VALID
036300     ELSE
036400         ADD 1 TO WM-INVOICES-INVALID
036500     END-IF.
036600
036700*---------------------------------------------- TERMINATE -----
036800*  CLOSES ALL THREE FILES ON THE WAY OUT - THE OPERATOR'S JCL
036900*  WON'T RELEASE THE RESULTS AND REPORT DATASETS TO THE DOWNSTREAM
037000*  STEPS UNTIL THIS RUNS.
037100 0900-TERMINATE.
037200     CLOSE INVOICE-FILE.
037300     CLOSE RESULTS-FILE.
037400     CLOSE REPORT-FILE.
037500     0900-EXIT.
037600         EXIT.
037700
037800*--------------------------------------- RESET DUPLICATE LIST -
037900*  ZEROING THE COUNT IS ENOUGH - PL-RULE-VALIDATOR.CBL'S CHECK 2
038000*  ONLY EVER LOOKS AT ENTRIES UP TO WM-SEEN-COUNT, SO THE STALE
038100*  INVOICE NUMBERS LEFT SITTING BEHIND IT IN THE TABLE ARE
038200*  HARMLESS.
038300 9999-RESET-SEEN-NUMBERS.
038400     MOVE ZERO TO WM-SEEN-COUNT.
038500     9999-EXIT.
038600         EXIT.
038700
038800*--------------------------------------------------------------
038900*  PARAGRAPH LIBRARIES COPIED IN BELOW - SEE EACH COPYBOOK'S
039000*  OWN BANNER FOR WHAT IT DOES AND ITS OWN CHANGE HISTORY.
039100*--------------------------------------------------------------
039200     COPY "PL-RULE-VALIDATOR.CBL".
039300     COPY "PL-PATTERN-SCREENER.CBL".
039400     COPY "PL-INVOICE-REPORT.CBL".
039500     COPY "PL-ROUND-MONEY.CBL".
