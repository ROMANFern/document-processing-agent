000100*--------------------------------------------------------------
000200*  PL-PATTERN-SCREENER.CBL
000300*  Paragraph library, COPYed into invoice-validation-batch.cob.
000400*  Builds one uppercase search buffer out of the invoice's
000500*  notes lines and scans it for the keyword and phrase
000600*  patterns the AP supervisor asked us to flag.  Appends into
000700*  the SCREEN-xxx tables, never the final issue/warning
000800*  tables - the merge paragraph in the main program decides
000900*  what survives into WM-ISSUE-ENTRY / WM-WARNING-ENTRY.
001000*--------------------------------------------------------------
001100*  98-11-09  LF    ORIGINAL PARAGRAPH, BUILT OFF THE LOOK-FOR-
001200*                  VENDOR-RECORD SEARCH IDIOM FROM THE VENDOR
001300*                  MAINTENANCE SCREEN.
001400*  99-01-08  RAM   Y2K REVIEW - NO DATE CONTENT, NO CHANGE.
001500*  00-03-17  LF    REQ FROM AP SUPERVISOR AFTER A VOUCHER WAS
001600*                  PAID WITH A NOTE SAYING THE BANK ACCOUNT
001700*                  HAD CHANGED - ADDED 2420-CHECK-BANK-CHANGE.
001800*  01-05-11  MPC   ADDED 2430-CHECK-PAYMENT-METHOD AND
001900*                  2440-CHECK-FRAUD-WORDS AFTER THE SAME
002000*                  INCIDENT REVIEW.
002100*  02-07-30  MPC   ADDED THE TWO WARNING CHECKS, 2450 AND
002200*                  2460, SO THE SCREENER ALSO FLAGS HIGH-
002300*                  DOLLAR LINES AND A MISSING ABN.
002310*  09-15-03  MPC   REQ 4502 - AUDIT FINDING.  2420 WAS FIRING
002320*                  ON ANY LONE MENTION OF "BANK DETAILS",
002330*                  "BANK ACCOUNT" OR "ACCOUNT NUMBER CHANGE" -
002340*                  REWORKED TO THE RULE THE AP SUPERVISOR
002350*                  ACTUALLY ASKED FOR: ("NEW BANK" OR "BANK
002360*                  ACCOUNT") TOGETHER WITH "CHANGE", OR
002370*                  "UPDATED BANK" BY ITSELF.  2410 NOW NAMES
002380*                  THE KEYWORD THAT MATCHED AND 2450 NOW
002390*                  CARRIES THE LINE ITEM'S DESCRIPTION AND
002395*                  DOLLAR AMOUNT INSTEAD OF A FIXED MESSAGE.
002400*--------------------------------------------------------------
002500
002600 2400-SCREEN-NOTES.
002700     MOVE SPACES TO WM-NOTES-CONCATENATED.
002800     IF WM-NOTES-COUNT > ZERO
002900         PERFORM 2405-COPY-ONE-NOTES-LINE
003000                 VARYING WM-SUB-1 FROM 1 BY 1
003100                 UNTIL WM-SUB-1 > WM-NOTES-COUNT
003200     END-IF.
003300     MOVE WM-NOTES-CONCATENATED TO WM-NOTES-UPPER.
003400     INSPECT WM-NOTES-UPPER
003500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003700     PERFORM 2410-CHECK-VOID-CANCEL-WORDS.
003800     PERFORM 2420-CHECK-BANK-CHANGE.
003900     PERFORM 2430-CHECK-PAYMENT-METHOD.
004000     PERFORM 2440-CHECK-FRAUD-WORDS.
004100     PERFORM 2450-CHECK-HIGH-DOLLAR-LINE.
004200     PERFORM 2460-CHECK-ABN-PRESENT.
004300     2400-EXIT.
004400         EXIT.
004500
004600 2405-COPY-ONE-NOTES-LINE.
004700     COMPUTE WM-WORK-POSITION =
004800             ((WM-SUB-1 - 1) * 80) + 1.
004900     MOVE WM-NOTES-ENTRY (WM-SUB-1)
005000         TO WM-NOTES-CONCATENATED
005100             (WM-WORK-POSITION:80).
005200
005300*----------------------------------------------- CRITICAL 1 ---
005400 2410-CHECK-VOID-CANCEL-WORDS.
005410     MOVE ZERO TO WM-KW-COUNT-1.
005420     MOVE ZERO TO WM-KW-COUNT-2.
005430     MOVE ZERO TO WM-KW-COUNT-3.
005440     INSPECT WM-NOTES-UPPER TALLYING WM-KW-COUNT-1 FOR ALL "VOID".
005450     INSPECT WM-NOTES-UPPER TALLYING
005460             WM-KW-COUNT-2 FOR ALL "CANCELLED".
005470     INSPECT WM-NOTES-UPPER TALLYING
005480             WM-KW-COUNT-3 FOR ALL "DUPLICATE".
006000     IF WM-KW-COUNT-1 > ZERO OR WM-KW-COUNT-2 > ZERO
006010             OR WM-KW-COUNT-3 > ZERO
006100         ADD 1 TO WM-SCREEN-ISSUE-COUNT
006110         IF WM-KW-COUNT-1 > ZERO
006120             MOVE "Invoice marked VOID in notes"
006130                 TO WM-SCREEN-ISSUE-ENTRY (WM-SCREEN-ISSUE-COUNT)
006140         ELSE
006150             IF WM-KW-COUNT-2 > ZERO
006160                 MOVE "Invoice marked CANCELLED in notes"
006170                     TO WM-SCREEN-ISSUE-ENTRY
006180                         (WM-SCREEN-ISSUE-COUNT)
006190             ELSE
006195                 MOVE "Invoice marked DUPLICATE in notes"
006196                     TO WM-SCREEN-ISSUE-ENTRY
006197                         (WM-SCREEN-ISSUE-COUNT)
006198             END-IF
006199         END-IF
006400     END-IF.
006500
006600*----------------------------------------------- CRITICAL 2 ---
006700 2420-CHECK-BANK-CHANGE.
006710     MOVE ZERO TO WM-KW-COUNT-1.
006720     MOVE ZERO TO WM-KW-COUNT-2.
006730     MOVE ZERO TO WM-KW-COUNT-3.
006740     MOVE ZERO TO WM-KW-COUNT-4.
006750     INSPECT WM-NOTES-UPPER TALLYING
006760             WM-KW-COUNT-1 FOR ALL "NEW BANK".
006770     INSPECT WM-NOTES-UPPER TALLYING
006780             WM-KW-COUNT-2 FOR ALL "BANK ACCOUNT".
006790     INSPECT WM-NOTES-UPPER TALLYING
006900             WM-KW-COUNT-3 FOR ALL "CHANGE".
006910     INSPECT WM-NOTES-UPPER TALLYING
006920             WM-KW-COUNT-4 FOR ALL "UPDATED BANK".
007300     IF ((WM-KW-COUNT-1 > ZERO OR WM-KW-COUNT-2 > ZERO)
007310             AND WM-KW-COUNT-3 > ZERO)
007320             OR WM-KW-COUNT-4 > ZERO
007400         ADD 1 TO WM-SCREEN-ISSUE-COUNT
007500         MOVE "Bank account details changed in notes"
007600             TO WM-SCREEN-ISSUE-ENTRY (WM-SCREEN-ISSUE-COUNT)
007700     END-IF.
007800
007900*----------------------------------------------- CRITICAL 3 ---
008000 2430-CHECK-PAYMENT-METHOD.
008100     MOVE ZERO TO WM-SUB-2.
008200     INSPECT WM-NOTES-UPPER TALLYING
008300             WM-SUB-2 FOR ALL "CRYPTO"
008400             WM-SUB-2 FOR ALL "BITCOIN"
008500             WM-SUB-2 FOR ALL "GIFT CARD".
008600     IF WM-SUB-2 > ZERO
008700         ADD 1 TO WM-SCREEN-ISSUE-COUNT
008800         MOVE "Unusual payment method requested"
008900             TO WM-SCREEN-ISSUE-ENTRY (WM-SCREEN-ISSUE-COUNT)
009000     END-IF.
009100
009200*----------------------------------------------- CRITICAL 4 ---
009300 2440-CHECK-FRAUD-WORDS.
009400     MOVE ZERO TO WM-SUB-2.
009500     INSPECT WM-NOTES-UPPER TALLYING
009600             WM-SUB-2 FOR ALL "FRAUD"
009700             WM-SUB-2 FOR ALL "ERROR".
009800     IF WM-SUB-2 > ZERO
009900         ADD 1 TO WM-SCREEN-ISSUE-COUNT
010000         MOVE "Explicit warning present in notes"
010100             TO WM-SCREEN-ISSUE-ENTRY (WM-SCREEN-ISSUE-COUNT)
010200     END-IF.
010300
010400*------------------------------------------------- WARNING 1 --
010500 2450-CHECK-HIGH-DOLLAR-LINE.
010600     PERFORM 2455-CHECK-ONE-LINE-DOLLAR-VALUE
010700             VARYING WM-SUB-1 FROM 1 BY 1
010800             UNTIL WM-SUB-1 > WM-LINE-COUNT.
010900
011000 2455-CHECK-ONE-LINE-DOLLAR-VALUE.
011100     IF WM-LI-AMOUNT (WM-SUB-1) > WM-SCREENER-LINE-THRESHOLD
011200         ADD 1 TO WM-SCREEN-WARNING-COUNT
011210         MOVE WM-LI-DESCRIPTION (WM-SUB-1) TO WM-TT-SOURCE-TEXT
011220         PERFORM 7200-TRIM-TRAILING-SPACES
011230         MOVE WM-LI-AMOUNT (WM-SUB-1) TO WM-MT-SOURCE-AMOUNT
011240         PERFORM 7100-BUILD-MONEY-TEXT
011250         MOVE WM-MT-TEXT TO WM-MSG-AMOUNT-1
011260         IF WM-TT-TRIM-LENGTH > ZERO
011270             STRING "Very high line item: '" DELIMITED BY SIZE
011280                    WM-TT-SOURCE-TEXT (1:WM-TT-TRIM-LENGTH)
011290                        DELIMITED BY SIZE
011300                    "' = " DELIMITED BY SIZE
011310                    WM-MSG-AMOUNT-1 DELIMITED BY SPACE
011320                 INTO WM-SCREEN-WARNING-ENTRY
011330                     (WM-SCREEN-WARNING-COUNT)
011340         ELSE
011350             STRING "Very high line item: '' = " DELIMITED BY SIZE
011360                    WM-MSG-AMOUNT-1 DELIMITED BY SPACE
011370                 INTO WM-SCREEN-WARNING-ENTRY
011380                     (WM-SCREEN-WARNING-COUNT)
011390         END-IF
011600     END-IF.
011700
011800*------------------------------------------------- WARNING 2 --
011900 2460-CHECK-ABN-PRESENT.
012000     IF WM-VENDOR-ABN = SPACES
012100         ADD 1 TO WM-SCREEN-WARNING-COUNT
012200         MOVE "Missing vendor ABN"
012300             TO WM-SCREEN-WARNING-ENTRY (WM-SCREEN-WARNING-COUNT)
012400     END-IF.
012500
