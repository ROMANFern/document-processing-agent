000100*--------------------------------------------------------------
000200*  FDRSULTF.CBL
000300*  FD and record layout for RESULTS-FILE.  One summary record
000400*  per invoice (RF-MESSAGE-TYPE "S"), followed by zero or more
000500*  issue records ("I") and warning records ("W") carrying the
000600*  text the rule validator and pattern screener produced.
000700*--------------------------------------------------------------
000800*  97-11-14  LF    ORIGINAL RECORD, SUMMARY FIELDS ONLY.
000900*  98-02-03  LF    ADDED RF-MESSAGE-TYPE / RF-MESSAGE-TEXT SO
001000*                  ISSUE AND WARNING LINES RIDE THE SAME FILE.
001100*  99-01-08  RAM   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001150*  09-15-03  MPC   REQ 4502 - AUDIT FINDING.  DROPPED THE
001160*                  RF-STATUS-WARNING CONDITION - RF-STATUS IS
001170*                  NEVER SET TO ANYTHING BUT VALID OR INVALID.
001200*--------------------------------------------------------------
001300
001400 FD  RESULTS-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  RF-RESULT-RECORD.
001800     05  RF-INVOICE-NUMBER          PIC X(20).
001900     05  RF-STATUS                  PIC X(07).
002000         88  RF-STATUS-VALID         VALUE "VALID".
002100         88  RF-STATUS-INVALID       VALUE "INVALID".
002300     05  RF-ISSUE-COUNT             PIC 9(03).
002400     05  RF-WARNING-COUNT           PIC 9(03).
002500     05  RF-MESSAGE-TYPE            PIC X(01).
002600         88  RF-IS-SUMMARY-LINE      VALUE "S".
002700         88  RF-IS-ISSUE-LINE        VALUE "I".
002800         88  RF-IS-WARNING-LINE      VALUE "W".
002900     05  RF-MESSAGE-TEXT            PIC X(100).
003000     05  FILLER                     PIC X(05).
003100
