000100*--------------------------------------------------------------
000200*  SLRSULTF.CBL
000300*  FILE-CONTROL entry for the per-invoice validation results
000400*  file (one summary record followed by its issue/warning
000500*  message records).
000600*--------------------------------------------------------------
000700*  97-11-14  LF    ORIGINAL SELECT.
000710*  98-02-03  LF    NO CHANGE TO THIS SELECT - LOGGED SO THE SL/
000720*                  FD PAIR READS TOGETHER.  SEE FDRSULTF.CBL FOR
000730*                  THE MESSAGE-TYPE BYTE THAT LETS SUMMARY,
000740*                  ISSUE AND WARNING LINES SHARE ONE FILE.
000800*  99-01-08  RAM   Y2K REVIEW - NO DATE FIELDS ON THIS SELECT.
000810*  01-05-11  MPC   REQ 4471 - NO CHANGE TO THIS SELECT - LOGGED
000820*                  SO THE SL/FD PAIR'S HISTORY STAYS IN STEP.
000830*  03-08-19  MPC   REQ 4471 - ASSIGN CLAUSE SWITCHED FROM A
000840*                  LITERAL FILE NAME TO THE UPPERCASE LOGICAL
000850*                  DDNAME THE OPERATOR'S JCL ALREADY USES FOR
000860*                  THE OTHER TWO BATCH FILES - SAME AUDIT FINDING
000870*                  AS SLINVOIC.CBL AND SLREPORT.CBL.
000880*  09-15-03  MPC   REQ 4502 - NO CHANGE TO THIS SELECT - LOGGED
000890*                  SO THE SL/FD PAIR'S HISTORY STAYS IN STEP.
000900*--------------------------------------------------------------
001000
001100    SELECT RESULTS-FILE
001200           ASSIGN TO RESULTF
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS WS-RESULTS-FILE-STATUS.
001500
