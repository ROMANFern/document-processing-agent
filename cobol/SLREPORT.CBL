000100*--------------------------------------------------------------
000200*  SLREPORT.CBL
000300*  FILE-CONTROL entry for the printed batch report (per-invoice
000400*  blocks plus the end-of-batch control-total trailer).
000500*--------------------------------------------------------------
000600*  97-11-14  LF    ORIGINAL SELECT.
000610*  98-02-03  LF    NO CHANGE TO THIS SELECT - LOGGED SO THE SL/
000620*                  FD PAIR READS TOGETHER.  SEE FDREPORT.CBL FOR
000630*                  THE PAGE-HEADING/DETAIL/TRAILER LINE LAYOUTS.
000700*  99-01-08  RAM   Y2K REVIEW - NO DATE FIELDS ON THIS SELECT.
000710*  01-05-11  MPC   REQ 4471 - NO CHANGE TO THIS SELECT - LOGGED
000720*                  SO THE SL/FD PAIR'S HISTORY STAYS IN STEP.
000730*  03-08-19  MPC   REQ 4471 - ASSIGN CLAUSE SWITCHED FROM A
000740*                  LITERAL FILE NAME TO THE UPPERCASE LOGICAL
000750*                  DDNAME THE OPERATOR'S JCL ALREADY USES FOR
000760*                  THE OTHER TWO BATCH FILES - SAME AUDIT FINDING
000770*                  AS SLINVOIC.CBL AND SLRSULTF.CBL.
000780*  09-15-03  MPC   REQ 4502 - NO CHANGE TO THIS SELECT - LOGGED
000790*                  SO THE SL/FD PAIR'S HISTORY STAYS IN STEP.
000800*--------------------------------------------------------------
000900
001000    SELECT REPORT-FILE
001100           ASSIGN TO REPORTF
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS WS-REPORT-FILE-STATUS.
001400
