000100*--------------------------------------------------------------
000200*  FDREPORT.CBL
000300*  FD and print-line record for REPORT-FILE, the printed batch
000400*  report.  One 132-byte image, redefined four ways so the
000500*  heading, invoice-detail, message and trailer paragraphs in
000600*  PL-INVOICE-REPORT.CBL can each lay the line out their own
000700*  way before it goes to WRITE - only one of the four REDEFINES
000800*  is ever meaningful on a given WRITE, the other three just
000900*  ride along unused for that line.
001000*--------------------------------------------------------------
001100*  97-11-14  LF    ORIGINAL 132-BYTE PRINT RECORD.
001200*  98-02-03  LF    ADDED THE REDEFINES FOR THE INVOICE DETAIL
001300*                  AND TRAILER LINES.
001400*  99-01-08  RAM   Y2K REVIEW - REPORT DATE PRINTS FROM THE
001500*                  RUN PARAMETER CARD, NOT THIS RECORD.
001600*  01-05-11  MPC   REQ 4471 - NO CHANGE TO THIS RECORD - LOGGED
001700*                  SO THE FD/PL PAIR'S HISTORY STAYS IN STEP.
001800*                  SEE PL-INVOICE-REPORT.CBL FOR THE ABN LINE
001900*                  THAT WENT IN ON THE MESSAGE-LINE REDEFINES.
002000*  09-15-03  MPC   REQ 4502 - AUDIT FINDING.  RD-STATUS NEVER
002100*                  PRINTS ANYTHING BUT VALID OR INVALID NOW -
002200*                  SAME FINDING AS FDRSULTF.CBL'S RF-STATUS.
002300*                  NO LAYOUT CHANGE NEEDED, RD-STATUS WAS ALREADY
002400*                  WIDE ENOUGH FOR EITHER WORD.
002500*  14-02-26  MPC   AUDIT FINDING - RL-DETAIL-LINE FOOTED TO 133
002600*                  BYTES, ONE BYTE PAST RL-REPORT-LINE.  TRIMMED
002700*                  RD-FILLER-5 TO X(55) SO THE REDEFINE FOOTS
002800*                  EXACTLY, LIKE EVERY OTHER REDEFINES IN THIS
002900*                  RECORD.
003000*--------------------------------------------------------------
003100
003200 FD  REPORT-FILE
003300     LABEL RECORDS ARE STANDARD.
003400
003500*  ONE WORKING 01 FOR THE RAW WRITE, PLUS FOUR REDEFINES BELOW -
003600*  THE PROGRAM MOVES INTO WHICHEVER REDEFINES MATCHES THE KIND
003700*  OF LINE IT'S BUILDING, THEN WRITES RL-REPORT-LINE ITSELF.
003800 01  RL-REPORT-LINE                 PIC X(132).
003900
004000*  PAGE-TOP BANNER LINE - ONE PER PAGE, BUILT BY THE HEADING
004100*  PARAGRAPH IN PL-INVOICE-REPORT.CBL.
004200 01  RL-HEADING-LINE REDEFINES RL-REPORT-LINE.
004300     05  RH-FILLER-1                PIC X(01).
004400     05  RH-TITLE                   PIC X(40).
004500     05  RH-FILLER-2                PIC X(91).
004600
004700*  ONE LINE PER INVOICE PROCESSED - STATUS SHOWS VALID OR
004800*  INVALID (SEE THE REQ 4502 NOTE ABOVE), NEVER ANYTHING ELSE.
004900 01  RL-DETAIL-LINE REDEFINES RL-REPORT-LINE.
005000     05  RD-FILLER-1                PIC X(01).
005100     05  RD-INVOICE-NUMBER          PIC X(20).
005200     05  RD-FILLER-2                PIC X(02).
005300     05  RD-VENDOR-NAME             PIC X(30).
005400     05  RD-FILLER-3                PIC X(02).
005500     05  RD-TOTAL-AMOUNT            PIC Z,ZZZ,ZZ9.99-.
005600     05  RD-FILLER-4                PIC X(02).
005700     05  RD-STATUS                  PIC X(07).
005800     05  RD-FILLER-5                PIC X(55).
005900
006000*  END-OF-BATCH CONTROL-TOTAL LINE - ONE PER COUNTER PRINTED
006100*  (TOTAL INVOICES, VALID, INVALID - SEE THE MAIN PROGRAM'S
006200*  TRAILER PARAGRAPH), CAPTION TEXT CHANGES PER LINE.
006300 01  RL-TRAILER-LINE REDEFINES RL-REPORT-LINE.
006400     05  RT-FILLER-1                PIC X(01).
006500     05  RT-CAPTION                 PIC X(24).
006600     05  RT-COUNT                   PIC ZZZ,ZZ9.
006700     05  RT-FILLER-2                PIC X(97).
006800
006900*  ONE LINE PER ISSUE OR WARNING MESSAGE, INDENTED UNDER ITS
007000*  INVOICE'S DETAIL LINE SO A REVIEWER CAN SEE WHICH INVOICE A
007100*  MESSAGE BELONGS TO WITHOUT HUNTING BACK UP THE PAGE.
007200 01  RL-MESSAGE-LINE REDEFINES RL-REPORT-LINE.
007300     05  RM-FILLER-1                PIC X(03).
007400     05  RM-LABEL                   PIC X(09).
007500     05  RM-TEXT                    PIC X(100).
007600     05  RM-FILLER-2                PIC X(20).
007700
